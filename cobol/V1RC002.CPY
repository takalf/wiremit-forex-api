000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V1RC002                                             *
000400*                                                                *
000500*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO RAWRATE.DAT (TASA CRUDA      *
000800*               DEVUELTA POR CADA FUENTE PARA CADA PAR, POR      *
000900*               CORRIDA DEL PROCESO). UN REGISTRO POR PAR POR    *
001000*               FUENTE.                                         *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   FECHA     AUTOR     DESCRIPCION                              *
001400*  --------   -------   --------------------------------------- *
001500*  15/02/09   R.SOTO    CREACION DEL COPYBOOK                    *
001600*  22/02/09   R.SOTO    RR-API-SOURCE REDUCIDO A X(20), LAS      *
001700*                       FUENTES REALES NO PASAN DE 18 BYTES      *
001800******************************************************************
001900 01  RR-REGISTRO-TASA-CRUDA.
002000     05  RR-RAW-RATE-ID          PIC 9(09).
002100     05  RR-PAIR-ID              PIC 9(09).
002200     05  RR-RATE                 PIC S9(06)V9(06)
002300                                 SIGN LEADING SEPARATE CHARACTER.
002400     05  RR-API-SOURCE           PIC X(20).
002500         88  RR-FUENTE-OPENEXCHANGE   VALUE 'OPENEXCHANGERATES'.
002600         88  RR-FUENTE-EXCHRATEAPI    VALUE 'EXCHANGERATE-API'.
002700         88  RR-FUENTE-FIXERIO        VALUE 'FIXER-IO'.
002800     05  RR-STATUS               PIC X(07).
002900         88  RR-TASA-EXITOSA          VALUE 'SUCCESS'.
003000         88  RR-TASA-FALLIDA          VALUE 'FAILED'.
003100     05  FILLER                  PIC X(19).
