000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V1RC004                                             *
000400*                                                                *
000500*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO SRCFEED.DAT. SIMULA UNA      *
000800*               COTIZACION EXTERNA DE UNA FUENTE PARA UNA        *
000900*               MONEDA, EN LA BASE DE COTIZACION PROPIA DE ESA   *
001000*               FUENTE (USD PARA LAS DOS PRIMERAS, EUR PARA      *
001100*               FIXER-IO).                                       *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*   FECHA     AUTOR     DESCRIPCION                              *
001500*  --------   -------   --------------------------------------- *
001600*  16/02/09   R.SOTO    CREACION DEL COPYBOOK                    *
001700******************************************************************
001800 01  SF-REGISTRO-COTIZACION.
001900     05  SF-API-SOURCE           PIC X(20).
002000         88  SF-FUENTE-OPENEXCHANGE   VALUE 'OPENEXCHANGERATES'.
002100         88  SF-FUENTE-EXCHRATEAPI    VALUE 'EXCHANGERATE-API'.
002200         88  SF-FUENTE-FIXERIO        VALUE 'FIXER-IO'.
002300     05  SF-QUOTE-BASE           PIC X(03).
002400     05  SF-CURRENCY-CODE        PIC X(03).
002500     05  SF-QUOTED-RATE          PIC S9(06)V9(08)
002600                                 SIGN LEADING SEPARATE CHARACTER.
002700     05  SF-FETCH-OK             PIC X(01).
002800         88  SF-FUENTE-DISPONIBLE     VALUE 'Y'.
002900         88  SF-FUENTE-CAIDA          VALUE 'N'.
003000     05  FILLER                  PIC X(01).
