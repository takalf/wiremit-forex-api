000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C03J                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/02/1990                                    *
000600*                                                                *
000700*  AUTOR: M.PAEZ                                                 *
000800*                                                                *
000900*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
001000*                                                                *
001100*  DESCRIPCION: MANTENIMIENTO DE CURRPAIR.DAT. VALIDA LAS ALTAS  *
001200*               Y CAMBIOS DE PAR DE MONEDA QUE TRAE PAIRMNT.DAT  *
001300*               Y, SI SON CORRECTOS, ACTUALIZA EL MAESTRO DE     *
001400*               PARES.                                           *
001500*                                                                *
001600******************************************************************
001700*        L O G   D E   M O D I F I C A C I O N E S              *
001800******************************************************************
001900*  FECHA       AUTOR    DESCRIPCION                              *
002000*----------------------------------------------------------------*
002100*  18/02/1990  M.PAEZ   VERSION INICIAL. SOLO VALIDABA ALTAS.    *
002200*  25/07/1991  M.PAEZ   SE AGREGA LA TRANSACCION DE CAMBIO.      *
002300*  14/03/1993  J.BRICENO SE VALIDA EL RANGO DEL RECARGO PROPIO   *
002400*                       (0 A 1). OT-0554.                        *
002500*  09/11/1994  J.BRICENO BASE Y TARGET NO PUEDEN SER LA MISMA    *
002600*                       MONEDA (COMPARACION SIN DISTINGUIR       *
002700*                       MAYUSCULA/MINUSCULA).                    *
002800*  27/06/1996  L.MATOS  SE DERIVA EL CODIGO DE PAR (PAIR-CODE)   *
002900*                       AUTOMATICAMENTE AL GRABAR.               *
003000*  20/04/1998  L.MATOS  REMEDIACION Y2K - FECHA DE CORRIDA A     *
003100*                       4 DIGITOS DE ANO. OT-0918.               *
003200*  15/09/1999  L.MATOS  REMEDIACION Y2K - CIERRE DE PRUEBAS.     *
003300*  02/05/2002  C.PEREZ  SE REESCRIBE CURRPAIR.DAT COMPLETO AL    *
003400*                       FINAL DE LA CORRIDA (ANTES SE GRABABA    *
003500*                       TRANSACCION POR TRANSACCION). OT-1319.   *
003600*  11/12/2006  A.GIL    SE AMPLIA LA TABLA DE PARES A 50 FILAS.  *
003700*  18/02/2009  A.GIL    SE FORMALIZA COMO PROCESO BATCH NOCTURNO *
003800*                       DE SISTEMAS. LEE PAIRMNT.DAT, REESCRIBE  *
003900*                       CURRPAIR.DAT. REQ-2009-014.              *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.   V13C03J.
004400 AUTHOR.       A.GIL.
004500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE DIVISAS.
004600 DATE-WRITTEN. 18/02/1990.
004700 DATE-COMPILED.
004800 SECURITY.     USO INTERNO. VER MANUAL DE OPERACIONES V13.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS WS-CLASE-ALFA-AMBAS IS 'A' THRU 'Z' 'a' THRU 'z'.
005700*
005800 INPUT-OUTPUT SECTION.
005900*
006000 FILE-CONTROL.
006100     SELECT CURRPAIR   ASSIGN TO CURRPAIR
006200                        ORGANIZATION IS LINE SEQUENTIAL
006300                        FILE STATUS IS WS-FS-CURRPAIR.
006400*
006500     SELECT PAIRMNT    ASSIGN TO PAIRMNT
006600                        ORGANIZATION IS LINE SEQUENTIAL
006700                        FILE STATUS IS WS-FS-PAIRMNT.
006800******************************************************************
006900 DATA DIVISION.
007000******************************************************************
007100 FILE SECTION.
007200*
007300 FD  CURRPAIR
007400     LABEL RECORD STANDARD
007500     RECORD CONTAINS 30 CHARACTERS.
007600 01  CURRPAIR-REG.
007700     COPY V1RC001.
007800*
007900 FD  PAIRMNT
008000     LABEL RECORD STANDARD
008100     RECORD CONTAINS 25 CHARACTERS.
008200 01  PAIRMNT-REG.
008300     COPY V1RC005.
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*              CONTADORES DE CONTROL INDEPENDIENTES              *
008800******************************************************************
008900 77  WS-CT-ACEPTADAS             PIC S9(07) COMP VALUE ZEROS.
009000 77  WS-CT-RECHAZADAS            PIC S9(07) COMP VALUE ZEROS.
009100******************************************************************
009200*                  AREA DE VARIABLES AUXILIARES                  *
009300******************************************************************
009400 01  WS-VARIABLES-AUXILIARES.
009500*
009600     05  WS-PROGRAMA                 PIC X(08) VALUE 'V13C03J'.
009700*
009800     05  WS-FS-CURRPAIR              PIC X(02) VALUE SPACES.
009900     05  WS-FS-PAIRMNT               PIC X(02) VALUE SPACES.
010000*
010100*    FECHA DE CORRIDA (AMPLIADA A 4 DIGITOS DE ANO, OT Y2K 0918)
010200     05  WS-FECHA-CORRIDA.
010300         10  WS-FC-ANO               PIC 9(04) VALUE ZEROS.
010400         10  WS-FC-MES               PIC 9(02) VALUE ZEROS.
010500         10  WS-FC-DIA               PIC 9(02) VALUE ZEROS.
010600     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
010700         10  WS-FC-NUMERICA          PIC 9(08).
010800*
010900*    FECHA DEL SISTEMA (AAMMDD, 2 DIGITOS DE ANO) Y SIGLO A      *
011000*    VENTANEAR PARA ARMAR WS-FECHA-CORRIDA. OT Y2K 0918.         *
011100     05  WS-FECHA-SISTEMA.
011200         10  WS-HOY-AA                PIC 9(02) VALUE ZEROS.
011300         10  WS-HOY-MM                PIC 9(02) VALUE ZEROS.
011400         10  WS-HOY-DD                PIC 9(02) VALUE ZEROS.
011500*
011600*    CONSTRUCCION/DERIVACION DE PAIR-CODE AL GRABAR (OT-0554)
011700     05  WS-PAR-CODE-CONSTR          PIC X(07) VALUE SPACES.
011800     05  WS-PAR-CODE-CONSTR-R REDEFINES WS-PAR-CODE-CONSTR.
011900         10  WS-PCC-BASE             PIC X(03).
012000         10  WS-PCC-TARGET           PIC X(03).
012100         10  FILLER                  PIC X(01).
012200*
012300*    RECARGO EN VALIDACION, DESCOMPUESTO PARA PROBAR EL SIGNO
012400     05  WS-MARKUP-VALIDAR           PIC S9(01)V9(04)
012500                                 SIGN LEADING SEPARATE CHARACTER
012600                                                 VALUE ZEROS.
012700     05  WS-MARKUP-VALIDAR-R REDEFINES WS-MARKUP-VALIDAR.
012800         10  WS-MV-SIGNO             PIC X(01).
012900         10  WS-MV-VALOR             PIC 9(05).
013000*
013100     05  WS-BASE-MAYUSCULA           PIC X(03) VALUE SPACES.
013200     05  WS-TARGET-MAYUSCULA         PIC X(03) VALUE SPACES.
013300*
013400     05  WS-IX-PAR                   PIC S9(04) COMP VALUE ZEROS.
013500     05  WS-IX-NUEVO                 PIC S9(04) COMP VALUE ZEROS.
013600*
013700     05  WS-CT-PARES-CARGADOS        PIC S9(04) COMP VALUE ZEROS.
013800     05  WS-CT-TRANSACCIONES         PIC S9(07) COMP VALUE ZEROS.
013900******************************************************************
014000*                    AREA  DE  SWITCHES                          *
014100******************************************************************
014200 01  SW-SWITCHES.
014300*
014400     05  SW-FIN-CURRPAIR             PIC X(01) VALUE 'N'.
014500         88  FIN-CURRPAIR                       VALUE 'Y'.
014600*
014700     05  SW-FIN-PAIRMNT              PIC X(01) VALUE 'N'.
014800         88  FIN-PAIRMNT                        VALUE 'Y'.
014900*
015000     05  SW-TRANSACCION-VALIDA       PIC X(01) VALUE 'Y'.
015100         88  TRANSACCION-VALIDA                 VALUE 'Y'.
015200         88  TRANSACCION-INVALIDA               VALUE 'N'.
015300*
015400     05  SW-PAR-ENCONTRADO           PIC X(01) VALUE 'N'.
015500         88  PAR-ENCONTRADO                     VALUE 'Y'.
015600         88  PAR-NO-ENCONTRADO                  VALUE 'N'.
015700*
015800     05  FILLER                      PIC X(01) VALUE SPACES.
015900******************************************************************
016000*                      AREA DE CONSTANTES                        *
016100******************************************************************
016200 01  CT-CONSTANTES.
016300*
016400     05  CT-MAX-PARES                PIC 9(02) VALUE 50.
016500     05  FILLER                      PIC X(01) VALUE SPACES.
016600******************************************************************
016700*                 TABLA DE PARES (IMAGEN DE CURRPAIR.DAT)        *
016800******************************************************************
016900 01  TB-PARES.
017000     05  TB-PAR OCCURS 50 TIMES.
017100         10  TB-PAR-ID               PIC 9(09).
017200         10  TB-PAR-BASE             PIC X(03).
017300         10  TB-PAR-TARGET           PIC X(03).
017400         10  TB-PAR-CODE             PIC X(07).
017500         10  TB-PAR-ACTIVO           PIC X(01).
017600         10  TB-PAR-MARKUP-IND       PIC X(01).
017700         10  TB-PAR-CUSTOM-MARKUP    PIC S9(01)V9(04)
017800                                 SIGN LEADING SEPARATE CHARACTER.
017900     05  FILLER                      PIC X(01) VALUE SPACES.
018000******************************************************************
018100 PROCEDURE DIVISION.
018200*
018300 MAINLINE.
018400*
018500     PERFORM 1000-INICIO
018600        THRU 1000-INICIO-EXIT
018700*
018800     PERFORM 2000-PROCESO
018900        THRU 2000-PROCESO-EXIT
019000*
019100     PERFORM 6000-FIN
019200        THRU 6000-FIN-EXIT
019300*
019400     STOP RUN
019500     .
019600******************************************************************
019700*                         1000-INICIO                            *
019800******************************************************************
019900 1000-INICIO.
020000*
020100     PERFORM 1050-OBTENER-FECHA
020200        THRU 1050-OBTENER-FECHA-EXIT
020300*
020400     OPEN INPUT CURRPAIR
020500     OPEN INPUT PAIRMNT
020600*
020700     IF  WS-FS-CURRPAIR NOT = '00'
020800         DISPLAY 'V13C03J - ERROR AL ABRIR CURRPAIR.DAT '
020900                 WS-FS-CURRPAIR
021000         STOP RUN
021100     END-IF
021200*
021300     IF  WS-FS-PAIRMNT NOT = '00'
021400         DISPLAY 'V13C03J - ERROR AL ABRIR PAIRMNT.DAT '
021500                 WS-FS-PAIRMNT
021600         STOP RUN
021700     END-IF
021800*
021900     PERFORM 1100-LEER-PAR
022000        THRU 1100-LEER-PAR-EXIT
022100        UNTIL FIN-CURRPAIR
022200*
022300     CLOSE CURRPAIR
022400*
022500     .
022600 1000-INICIO-EXIT.
022700     EXIT.
022800******************************************************************
022900*  1050-OBTENER-FECHA                                            *
023000*  VENTANEO DE SIGLO SOBRE LA FECHA DE 2 DIGITOS DEL SISTEMA     *
023100*  OPERATIVO, PARA DEJAR WS-FECHA-CORRIDA A 4 DIGITOS DE ANO.    *
023200*  OT-0918 (Y2K).                                                *
023300******************************************************************
023400 1050-OBTENER-FECHA.
023500*
023600     ACCEPT WS-FECHA-SISTEMA FROM DATE
023700*
023800     IF  WS-HOY-AA < 50
023900         COMPUTE WS-FC-ANO = 2000 + WS-HOY-AA
024000     ELSE
024100         COMPUTE WS-FC-ANO = 1900 + WS-HOY-AA
024200     END-IF
024300*
024400     MOVE WS-HOY-MM TO WS-FC-MES
024500     MOVE WS-HOY-DD TO WS-FC-DIA
024600*
024700     .
024800 1050-OBTENER-FECHA-EXIT.
024900     EXIT.
025000******************************************************************
025100*                        1100-LEER-PAR                           *
025200******************************************************************
025300 1100-LEER-PAR.
025400*
025500     READ CURRPAIR
025600         AT END
025700             SET FIN-CURRPAIR TO TRUE
025800         NOT AT END
025900             ADD 1 TO WS-CT-PARES-CARGADOS
026000             MOVE CP-PAIR-ID
026100                 TO TB-PAR-ID(WS-CT-PARES-CARGADOS)
026200             MOVE CP-BASE-CURRENCY
026300                 TO TB-PAR-BASE(WS-CT-PARES-CARGADOS)
026400             MOVE CP-TARGET-CURRENCY
026500                 TO TB-PAR-TARGET(WS-CT-PARES-CARGADOS)
026600             MOVE CP-PAIR-CODE
026700                 TO TB-PAR-CODE(WS-CT-PARES-CARGADOS)
026800             MOVE CP-IS-ACTIVE
026900                 TO TB-PAR-ACTIVO(WS-CT-PARES-CARGADOS)
027000             MOVE CP-MARKUP-IND
027100                 TO TB-PAR-MARKUP-IND(WS-CT-PARES-CARGADOS)
027200             MOVE CP-CUSTOM-MARKUP
027300                 TO TB-PAR-CUSTOM-MARKUP(WS-CT-PARES-CARGADOS)
027400     END-READ
027500*
027600     .
027700 1100-LEER-PAR-EXIT.
027800     EXIT.
027900******************************************************************
028000*                        2000-PROCESO                            *
028100******************************************************************
028200 2000-PROCESO.
028300*
028400     PERFORM 2100-LEER-TRANSACCION
028500        THRU 2100-LEER-TRANSACCION-EXIT
028600        UNTIL FIN-PAIRMNT
028700*
028800     .
028900 2000-PROCESO-EXIT.
029000     EXIT.
029100******************************************************************
029200*                   2100-LEER-TRANSACCION                        *
029300******************************************************************
029400 2100-LEER-TRANSACCION.
029500*
029600     READ PAIRMNT
029700         AT END
029800             SET FIN-PAIRMNT TO TRUE
029900         NOT AT END
030000             ADD 1 TO WS-CT-TRANSACCIONES
030100             PERFORM 2200-VALIDAR-TRANSACCION
030200                THRU 2200-VALIDAR-TRANSACCION-EXIT
030300             IF  TRANSACCION-VALIDA
030400                 ADD 1 TO WS-CT-ACEPTADAS
030500                 PERFORM 2300-APLICAR-TRANSACCION
030600                    THRU 2300-APLICAR-TRANSACCION-EXIT
030700             ELSE
030800                 ADD 1 TO WS-CT-RECHAZADAS
030900                 DISPLAY 'V13C03J - TRANSACCION RECHAZADA, ID '
031000                         PM-PAIR-ID
031100             END-IF
031200     END-READ
031300*
031400     .
031500 2100-LEER-TRANSACCION-EXIT.
031600     EXIT.
031700******************************************************************
031800*  2200-VALIDAR-TRANSACCION                                      *
031900*  VALIDACION DE REFERENCIA (ALTA/CAMBIO DE PAR). CASE-          *
032000*  INSENSITIVE EN LA COMPARACION BASE/TARGET (VER LOG 09/11/94). *
032100******************************************************************
032200 2200-VALIDAR-TRANSACCION.
032300*
032400     SET TRANSACCION-VALIDA TO TRUE
032500*
032600     MOVE PM-BASE-CURRENCY   TO WS-BASE-MAYUSCULA
032700     MOVE PM-TARGET-CURRENCY TO WS-TARGET-MAYUSCULA
032800     INSPECT WS-BASE-MAYUSCULA   CONVERTING
032900             'abcdefghijklmnopqrstuvwxyz' TO
033000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033100     INSPECT WS-TARGET-MAYUSCULA CONVERTING
033200             'abcdefghijklmnopqrstuvwxyz' TO
033300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033400*
033500     IF  PM-BASE-CURRENCY = SPACES
033600         OR PM-BASE-CURRENCY(1:1) IS NOT WS-CLASE-ALFA-AMBAS
033700         OR PM-BASE-CURRENCY(2:1) IS NOT WS-CLASE-ALFA-AMBAS
033800         OR PM-BASE-CURRENCY(3:1) IS NOT WS-CLASE-ALFA-AMBAS
033900         SET TRANSACCION-INVALIDA TO TRUE
034000     END-IF
034100*
034200     IF  PM-TARGET-CURRENCY = SPACES
034300         OR PM-TARGET-CURRENCY(1:1) IS NOT WS-CLASE-ALFA-AMBAS
034400         OR PM-TARGET-CURRENCY(2:1) IS NOT WS-CLASE-ALFA-AMBAS
034500         OR PM-TARGET-CURRENCY(3:1) IS NOT WS-CLASE-ALFA-AMBAS
034600         SET TRANSACCION-INVALIDA TO TRUE
034700     END-IF
034800*
034900     IF  TRANSACCION-VALIDA
035000         AND WS-BASE-MAYUSCULA = WS-TARGET-MAYUSCULA
035100         SET TRANSACCION-INVALIDA TO TRUE
035200     END-IF
035300*
035400     IF  PM-MARKUP-PROPIO
035500         MOVE PM-CUSTOM-MARKUP TO WS-MARKUP-VALIDAR
035600         IF  WS-MV-SIGNO = '-'
035700             SET TRANSACCION-INVALIDA TO TRUE
035800         END-IF
035900         IF  PM-CUSTOM-MARKUP > 1.0000
036000             SET TRANSACCION-INVALIDA TO TRUE
036100         END-IF
036200     END-IF
036300*
036400     .
036500 2200-VALIDAR-TRANSACCION-EXIT.
036600     EXIT.
036700******************************************************************
036800*  2300-APLICAR-TRANSACCION                                      *
036900*  APLICA LA ALTA O EL CAMBIO SOBRE LA TABLA EN MEMORIA. LAS     *
037000*  MONEDAS QUEDAN EN MAYUSCULA Y EL PAIR-CODE SE DERIVA.         *
037100******************************************************************
037200 2300-APLICAR-TRANSACCION.
037300*
037400     MOVE WS-BASE-MAYUSCULA   TO WS-PCC-BASE
037500     MOVE WS-TARGET-MAYUSCULA TO WS-PCC-TARGET
037600*
037700     PERFORM 2310-BUSCAR-PAR
037800        THRU 2310-BUSCAR-PAR-EXIT
037900*
038000     EVALUATE TRUE
038100         WHEN PM-TRAN-ALTA AND PAR-NO-ENCONTRADO
038200             PERFORM 2320-INSERTAR-PAR
038300                THRU 2320-INSERTAR-PAR-EXIT
038400         WHEN PM-TRAN-CAMBIO AND PAR-ENCONTRADO
038500             PERFORM 2330-ACTUALIZAR-PAR
038600                THRU 2330-ACTUALIZAR-PAR-EXIT
038700         WHEN OTHER
038800             ADD 1 TO WS-CT-RECHAZADAS
038900             SUBTRACT 1 FROM WS-CT-ACEPTADAS
039000             DISPLAY 'V13C03J - TRANSACCION NO APLICABLE, ID '
039100                     PM-PAIR-ID
039200     END-EVALUATE
039300*
039400     .
039500 2300-APLICAR-TRANSACCION-EXIT.
039600     EXIT.
039700******************************************************************
039800*                     2310-BUSCAR-PAR                            *
039900******************************************************************
040000 2310-BUSCAR-PAR.
040100*
040200     SET PAR-NO-ENCONTRADO TO TRUE
040300     MOVE ZEROS TO WS-IX-NUEVO
040400*
040500     PERFORM 2311-COMPARAR-PAIR-ID
040600        THRU 2311-COMPARAR-PAIR-ID-EXIT
040700        VARYING WS-IX-PAR FROM 1 BY 1
040800          UNTIL WS-IX-PAR > WS-CT-PARES-CARGADOS
040900*
041000     .
041100 2310-BUSCAR-PAR-EXIT.
041200     EXIT.
041300******************************************************************
041400*                   2311-COMPARAR-PAIR-ID                        *
041500******************************************************************
041600 2311-COMPARAR-PAIR-ID.
041700*
041800     IF  TB-PAR-ID(WS-IX-PAR) = PM-PAIR-ID
041900         SET PAR-ENCONTRADO TO TRUE
042000         MOVE WS-IX-PAR     TO WS-IX-NUEVO
042100     END-IF
042200*
042300     .
042400 2311-COMPARAR-PAIR-ID-EXIT.
042500     EXIT.
042600******************************************************************
042700*                    2320-INSERTAR-PAR                           *
042800******************************************************************
042900 2320-INSERTAR-PAR.
043000*
043100     IF  WS-CT-PARES-CARGADOS >= CT-MAX-PARES
043200         DISPLAY 'V13C03J - TABLA DE PARES LLENA, PAIR-ID '
043300                 PM-PAIR-ID ' NO SE PUDO DAR DE ALTA'
043400         ADD 1 TO WS-CT-RECHAZADAS
043500         SUBTRACT 1 FROM WS-CT-ACEPTADAS
043600     ELSE
043700         ADD 1 TO WS-CT-PARES-CARGADOS
043800         MOVE WS-CT-PARES-CARGADOS TO WS-IX-NUEVO
043900         MOVE PM-PAIR-ID           TO TB-PAR-ID(WS-IX-NUEVO)
044000         PERFORM 2340-COPIAR-CAMPOS
044100            THRU 2340-COPIAR-CAMPOS-EXIT
044200     END-IF
044300*
044400     .
044500 2320-INSERTAR-PAR-EXIT.
044600     EXIT.
044700******************************************************************
044800*                   2330-ACTUALIZAR-PAR                          *
044900******************************************************************
045000 2330-ACTUALIZAR-PAR.
045100*
045200     PERFORM 2340-COPIAR-CAMPOS
045300        THRU 2340-COPIAR-CAMPOS-EXIT
045400*
045500     .
045600 2330-ACTUALIZAR-PAR-EXIT.
045700     EXIT.
045800******************************************************************
045900*                   2340-COPIAR-CAMPOS                           *
046000******************************************************************
046100 2340-COPIAR-CAMPOS.
046200*
046300     MOVE WS-BASE-MAYUSCULA      TO TB-PAR-BASE(WS-IX-NUEVO)
046400     MOVE WS-TARGET-MAYUSCULA    TO TB-PAR-TARGET(WS-IX-NUEVO)
046500     MOVE WS-PAR-CODE-CONSTR     TO TB-PAR-CODE(WS-IX-NUEVO)
046600     MOVE PM-IS-ACTIVE           TO TB-PAR-ACTIVO(WS-IX-NUEVO)
046700     MOVE PM-MARKUP-IND          TO TB-PAR-MARKUP-IND(WS-IX-NUEVO)
046800     MOVE PM-CUSTOM-MARKUP
046900                         TO TB-PAR-CUSTOM-MARKUP(WS-IX-NUEVO)
047000*
047100     .
047200 2340-COPIAR-CAMPOS-EXIT.
047300     EXIT.
047400******************************************************************
047500*                          6000-FIN                              *
047600*  REESCRIBE CURRPAIR.DAT COMPLETO DESDE LA TABLA EN MEMORIA     *
047700*  (OT-1319, 02/05/2002).                                        *
047800******************************************************************
047900 6000-FIN.
048000*
048100     CLOSE PAIRMNT
048200*
048300     OPEN OUTPUT CURRPAIR
048400*
048500     PERFORM 6100-REESCRIBIR-PAR
048600        THRU 6100-REESCRIBIR-PAR-EXIT
048700        VARYING WS-IX-PAR FROM 1 BY 1
048800          UNTIL WS-IX-PAR > WS-CT-PARES-CARGADOS
048900*
049000     CLOSE CURRPAIR
049100*
049200     DISPLAY 'V13C03J - MANTENIMIENTO DE PARES - FIN DE CORRIDA'
049300     DISPLAY 'V13C03J - TRANSACCIONES LEIDAS      : '
049400                                              WS-CT-TRANSACCIONES
049500     DISPLAY 'V13C03J - TRANSACCIONES ACEPTADAS   : '
049600                                              WS-CT-ACEPTADAS
049700     DISPLAY 'V13C03J - TRANSACCIONES RECHAZADAS  : '
049800                                              WS-CT-RECHAZADAS
049900     DISPLAY 'V13C03J - PARES EN CURRPAIR AL CIERRE: '
050000                                              WS-CT-PARES-CARGADOS
050100*
050200     .
050300 6000-FIN-EXIT.
050400     EXIT.
050500******************************************************************
050600*                   6100-REESCRIBIR-PAR                          *
050700******************************************************************
050800 6100-REESCRIBIR-PAR.
050900*
051000     MOVE TB-PAR-ID(WS-IX-PAR)     TO CP-PAIR-ID
051100     MOVE TB-PAR-BASE(WS-IX-PAR)   TO CP-BASE-CURRENCY
051200     MOVE TB-PAR-TARGET(WS-IX-PAR) TO CP-TARGET-CURRENCY
051300     MOVE TB-PAR-CODE(WS-IX-PAR)   TO CP-PAIR-CODE
051400     MOVE TB-PAR-ACTIVO(WS-IX-PAR) TO CP-IS-ACTIVE
051500     MOVE TB-PAR-MARKUP-IND(WS-IX-PAR) TO CP-MARKUP-IND
051600     MOVE TB-PAR-CUSTOM-MARKUP(WS-IX-PAR) TO CP-CUSTOM-MARKUP
051700     WRITE CURRPAIR-REG
051800*
051900     .
052000 6100-REESCRIBIR-PAR-EXIT.
052100     EXIT.
