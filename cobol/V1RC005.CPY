000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V1RC005                                             *
000400*                                                                *
000500*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO PAIRMNT.DAT. TRANSACCION DE  *
000800*               ALTA O CAMBIO DE UN PAR DE MONEDA, EXTRAIDA POR  *
000900*               LA MESA DE TESORERIA PARA EL PROCESO DE          *
001000*               MANTENIMIENTO DE CURRPAIR.DAT.                  *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   FECHA     AUTOR     DESCRIPCION                              *
001400*  --------   -------   --------------------------------------- *
001500*  18/02/09   R.SOTO    CREACION DEL COPYBOOK                    *
001600******************************************************************
001700 01  PM-REGISTRO-TRANSACCION.
001800     05  PM-TRAN-TYPE            PIC X(01).
001900         88  PM-TRAN-ALTA             VALUE 'A'.
002000         88  PM-TRAN-CAMBIO           VALUE 'C'.
002100     05  PM-PAIR-ID              PIC 9(09).
002200     05  PM-BASE-CURRENCY        PIC X(03).
002300     05  PM-TARGET-CURRENCY      PIC X(03).
002400     05  PM-MARKUP-IND           PIC X(01).
002500         88  PM-MARKUP-PROPIO          VALUE 'Y'.
002600         88  PM-MARKUP-POR-DEFECTO     VALUE 'N'.
002700     05  PM-CUSTOM-MARKUP        PIC S9(01)V9(04)
002800                                 SIGN LEADING SEPARATE CHARACTER.
002900     05  PM-IS-ACTIVE            PIC X(01).
003000         88  PM-PAR-ACTIVO             VALUE 'Y'.
003100         88  PM-PAR-INACTIVO           VALUE 'N'.
003200     05  FILLER                  PIC X(01).
