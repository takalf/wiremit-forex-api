000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C02Z                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/02/1989                                    *
000600*                                                                *
000700*  AUTOR: R.SOTO                                                 *
000800*                                                                *
000900*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA PRINCIPAL DE LA CORRIDA NOCTURNA. POR   *
001200*               CADA PAR ACTIVO, PROMEDIA LAS TASAS CRUDAS       *
001300*               EXITOSAS DE RAWRATE.DAT Y APLICA EL RECARGO      *
001400*               (PROPIO O POR DEFECTO) PARA DEJAR LA TASA FINAL  *
001500*               EN FOREXOUT.DAT.                                 *
001600*                                                                *
001700******************************************************************
001800*        L O G   D E   M O D I F I C A C I O N E S              *
001900******************************************************************
002000*  FECHA       AUTOR    DESCRIPCION                              *
002100*----------------------------------------------------------------*
002200*  22/02/1989  R.SOTO   VERSION INICIAL. PROMEDIO SIMPLE DE LAS  *
002300*                       DOS COTIZACIONES DE LA MESA.             *
002400*  14/09/1990  R.SOTO   SE INCORPORA EL RECARGO POR DEFECTO      *
002500*                       CUANDO EL PAR NO TIENE RECARGO PROPIO.   *
002600*  05/02/1992  M.PAEZ   SE PERMITE RECARGO PROPIO POR PAR.       *
002700*                       OT-0488.                                 *
002800*  19/06/1994  M.PAEZ   CORRECCION EN EL CALCULO DEL RECARGO:    *
002900*                       LA FORMULA QUEDA COMO LA ENTREGO LA      *
003000*                       MESA DE TESORERIA (1 + RECARGO/100),     *
003100*                       AUNQUE EL RECARGO YA VIENE EXPRESADO     *
003200*                       COMO FRACCION. NO CORREGIR - ASI LO      *
003300*                       QUIERE TESORERIA. OT-0602.               *
003400*  22/01/1996  J.BRICENO SI NINGUNA FUENTE RESPONDIO PARA UN     *
003500*                       PAR, EL PAR NO SALE EN FOREXOUT.DAT.     *
003600*  11/05/1998  L.MATOS  REMEDIACION Y2K - FECHA DE CORRIDA A     *
003700*                       4 DIGITOS DE ANO. OT-0918.               *
003800*  30/08/1999  L.MATOS  REMEDIACION Y2K - CIERRE DE PRUEBAS.     *
003900*  08/02/2001  C.PEREZ  SE AJUSTA EL REDONDEO DE LA TASA         *
004000*                       PROMEDIO A 6 DECIMALES. OT-1204.         *
004100*  17/07/2004  C.PEREZ  SE AGREGA CONTEO DE FUENTES EXITOSAS EN  *
004200*                       EL REGISTRO DE SALIDA (FR-SOURCES-COUNT).*
004300*  25/03/2007  A.GIL    SE AMPLIA LA TABLA DE PARES A 50 FILAS.  *
004400*  22/02/2009  A.GIL    SE FORMALIZA COMO PROCESO BATCH NOCTURNO *
004500*                       DE SISTEMAS. LEE CURRPAIR.DAT Y          *
004600*                       RAWRATE.DAT, ESCRIBE FOREXOUT.DAT.       *
004700*                       REQ-2009-014.                            *
004800*  14/10/2010  A.GIL    CT-MARKUP-DEFECTO ESTABA EN +0.0250 POR  *
004900*                       ERROR DE DIGITACION; TESORERIA CONFIRMA  *
005000*                       EL RECARGO POR DEFECTO ES 10.00%. SE     *
005100*                       CORRIGE A +0.1000. TAMBIEN SE AGREGA     *
005200*                       VALIDACION RR-RATE > ZEROS EN 2110 PARA  *
005300*                       NO PROMEDIAR TASAS EN CERO. INC-2010-337.*
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600*
005700 PROGRAM-ID.   V13C02Z.
005800 AUTHOR.       A.GIL.
005900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE DIVISAS.
006000 DATE-WRITTEN. 22/02/1989.
006100 DATE-COMPILED.
006200 SECURITY.     USO INTERNO. VER MANUAL DE OPERACIONES V13.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700*
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200*
007300 FILE-CONTROL.
007400     SELECT CURRPAIR   ASSIGN TO CURRPAIR
007500                        ORGANIZATION IS LINE SEQUENTIAL
007600                        FILE STATUS IS WS-FS-CURRPAIR.
007700*
007800     SELECT RAWRATE    ASSIGN TO RAWRATE
007900                        ORGANIZATION IS LINE SEQUENTIAL
008000                        FILE STATUS IS WS-FS-RAWRATE.
008100*
008200     SELECT FOREXOUT   ASSIGN TO FOREXOUT
008300                        ORGANIZATION IS LINE SEQUENTIAL
008400                        FILE STATUS IS WS-FS-FOREXOUT.
008500******************************************************************
008600 DATA DIVISION.
008700******************************************************************
008800 FILE SECTION.
008900*
009000 FD  CURRPAIR
009100     LABEL RECORD STANDARD
009200     RECORD CONTAINS 30 CHARACTERS.
009300 01  CURRPAIR-REG.
009400     COPY V1RC001.
009500*
009600 FD  RAWRATE
009700     LABEL RECORD STANDARD
009800     RECORD CONTAINS 77 CHARACTERS.
009900 01  RAWRATE-REG.
010000     COPY V1RC002.
010100*
010200 FD  FOREXOUT
010300     LABEL RECORD STANDARD
010400     RECORD CONTAINS 53 CHARACTERS.
010500 01  FOREXOUT-REG.
010600     COPY V1RC003.
010700******************************************************************
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*              CONTADORES DE CONTROL INDEPENDIENTES              *
011100******************************************************************
011200 77  WS-CT-PARES-EXCLUIDOS       PIC S9(04) COMP VALUE ZEROS.
011300 77  WS-CT-PARES-ESCRITOS        PIC S9(04) COMP VALUE ZEROS.
011400******************************************************************
011500*                  AREA DE VARIABLES AUXILIARES                  *
011600******************************************************************
011700 01  WS-VARIABLES-AUXILIARES.
011800*
011900     05  WS-PROGRAMA                 PIC X(08) VALUE 'V13C02Z'.
012000*
012100     05  WS-FS-CURRPAIR              PIC X(02) VALUE SPACES.
012200     05  WS-FS-RAWRATE               PIC X(02) VALUE SPACES.
012300     05  WS-FS-FOREXOUT              PIC X(02) VALUE SPACES.
012400*
012500*    FECHA DE CORRIDA (AMPLIADA A 4 DIGITOS DE ANO, OT Y2K 0918)
012600     05  WS-FECHA-CORRIDA.
012700         10  WS-FC-ANO               PIC 9(04) VALUE ZEROS.
012800         10  WS-FC-MES               PIC 9(02) VALUE ZEROS.
012900         10  WS-FC-DIA               PIC 9(02) VALUE ZEROS.
013000     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
013100         10  WS-FC-NUMERICA          PIC 9(08).
013200*
013300*    FECHA DEL SISTEMA (AAMMDD, 2 DIGITOS DE ANO) Y SIGLO A      *
013400*    VENTANEAR PARA ARMAR WS-FECHA-CORRIDA. OT Y2K 0918.         *
013500     05  WS-FECHA-SISTEMA.
013600         10  WS-HOY-AA                PIC 9(02) VALUE ZEROS.
013700         10  WS-HOY-MM                PIC 9(02) VALUE ZEROS.
013800         10  WS-HOY-DD                PIC 9(02) VALUE ZEROS.
013900*
014000*    CONSTRUCCION DE CODIGO DE PAR PARA BITACORA DE EXCLUIDOS
014100     05  WS-PAR-CODE-CONSTR          PIC X(07) VALUE SPACES.
014200     05  WS-PAR-CODE-CONSTR-R REDEFINES WS-PAR-CODE-CONSTR.
014300         10  WS-PCC-BASE             PIC X(03).
014400         10  WS-PCC-TARGET           PIC X(03).
014500         10  FILLER                  PIC X(01).
014600*
014700*    RECARGO EFECTIVO, DESCOMPUESTO PARA BITACORA DE SIGNO
014800     05  WS-MARKUP-EFECTIVO          PIC S9(01)V9(04)
014900                                 SIGN LEADING SEPARATE CHARACTER
015000                                                 VALUE ZEROS.
015100     05  WS-MARKUP-EFECTIVO-R REDEFINES WS-MARKUP-EFECTIVO.
015200         10  WS-ME-SIGNO             PIC X(01).
015300         10  WS-ME-VALOR             PIC 9(05).
015400*
015500     05  WS-IX-PAR                   PIC S9(04) COMP VALUE ZEROS.
015600*
015700     05  WS-CT-PARES-ACTIVOS         PIC S9(04) COMP VALUE ZEROS.
015800     05  WS-CT-FUENTES-EXITOSAS      PIC S9(04) COMP VALUE ZEROS.
015900     05  WS-CT-FOREX-RATE-ID         PIC S9(09) COMP VALUE ZEROS.
016000*
016100     05  WS-SUMA-TASAS          PIC S9(08)V9(08) COMP-3
016200                                                 VALUE ZEROS.
016300     05  WS-TASA-PROMEDIO       PIC S9(06)V9(06) COMP-3
016400                                                 VALUE ZEROS.
016500     05  WS-MULTIPLICADOR       PIC S9(01)V9(08) COMP-3
016600                                                 VALUE ZEROS.
016700     05  WS-TASA-FINAL          PIC S9(06)V9(06) COMP-3
016800                                                 VALUE ZEROS.
016900******************************************************************
017000*                    AREA  DE  SWITCHES                          *
017100******************************************************************
017200 01  SW-SWITCHES.
017300*
017400     05  SW-FIN-CURRPAIR             PIC X(01) VALUE 'N'.
017500         88  FIN-CURRPAIR                       VALUE 'Y'.
017600*
017700     05  SW-FIN-RAWRATE              PIC X(01) VALUE 'N'.
017800         88  FIN-RAWRATE                        VALUE 'Y'.
017900*
018000     05  FILLER                      PIC X(01) VALUE SPACES.
018100******************************************************************
018200*                      AREA DE CONSTANTES                        *
018300******************************************************************
018400 01  CT-CONSTANTES.
018500*
018600*    RECARGO POR DEFECTO CUANDO EL PAR NO TRAE RECARGO PROPIO
018700*    (CP-MARKUP-IND = N). PARAMETRO DE TESORERIA, ACTUALMENTE
018800*    10.00% EXPRESADO COMO FRACCION (0.1000).
018900     05  CT-MARKUP-DEFECTO      PIC S9(01)V9(04)
019000                                 SIGN LEADING SEPARATE CHARACTER
019100                                                 VALUE +0.1000.
019200     05  FILLER                      PIC X(01) VALUE SPACES.
019300******************************************************************
019400*                 TABLA DE PARES ACTIVOS (CURRPAIR.DAT)          *
019500******************************************************************
019600 01  TB-PARES.
019700     05  TB-PAR OCCURS 50 TIMES.
019800         10  TB-PAR-ID               PIC 9(09).
019900         10  TB-PAR-BASE             PIC X(03).
020000         10  TB-PAR-TARGET           PIC X(03).
020100         10  TB-PAR-MARKUP-IND       PIC X(01).
020200         10  TB-PAR-CUSTOM-MARKUP    PIC S9(01)V9(04)
020300                                 SIGN LEADING SEPARATE CHARACTER.
020400     05  FILLER                      PIC X(01) VALUE SPACES.
020500******************************************************************
020600 PROCEDURE DIVISION.
020700*
020800 MAINLINE.
020900*
021000     PERFORM 1000-INICIO
021100        THRU 1000-INICIO-EXIT
021200*
021300     PERFORM 2000-PROCESO
021400        THRU 2000-PROCESO-EXIT
021500*
021600     PERFORM 6000-FIN
021700        THRU 6000-FIN-EXIT
021800*
021900     STOP RUN
022000     .
022100******************************************************************
022200*                         1000-INICIO                            *
022300******************************************************************
022400 1000-INICIO.
022500*
022600     PERFORM 1050-OBTENER-FECHA
022700        THRU 1050-OBTENER-FECHA-EXIT
022800*
022900     OPEN INPUT  CURRPAIR
023000     OPEN INPUT  RAWRATE
023100     OPEN OUTPUT FOREXOUT
023200*
023300     IF  WS-FS-CURRPAIR NOT = '00'
023400         DISPLAY 'V13C02Z - ERROR AL ABRIR CURRPAIR.DAT '
023500                 WS-FS-CURRPAIR
023600         STOP RUN
023700     END-IF
023800*
023900     IF  WS-FS-RAWRATE NOT = '00'
024000         DISPLAY 'V13C02Z - ERROR AL ABRIR RAWRATE.DAT '
024100                 WS-FS-RAWRATE
024200         STOP RUN
024300     END-IF
024400*
024500     PERFORM 1100-LEER-PAR
024600        THRU 1100-LEER-PAR-EXIT
024700        UNTIL FIN-CURRPAIR
024800*
024900     .
025000 1000-INICIO-EXIT.
025100     EXIT.
025200******************************************************************
025300*  1050-OBTENER-FECHA                                            *
025400*  VENTANEO DE SIGLO SOBRE LA FECHA DE 2 DIGITOS DEL SISTEMA     *
025500*  OPERATIVO, PARA DEJAR WS-FECHA-CORRIDA A 4 DIGITOS DE ANO.    *
025600*  OT-0918 (Y2K).                                                *
025700******************************************************************
025800 1050-OBTENER-FECHA.
025900*
026000     ACCEPT WS-FECHA-SISTEMA FROM DATE
026100*
026200     IF  WS-HOY-AA < 50
026300         COMPUTE WS-FC-ANO = 2000 + WS-HOY-AA
026400     ELSE
026500         COMPUTE WS-FC-ANO = 1900 + WS-HOY-AA
026600     END-IF
026700*
026800     MOVE WS-HOY-MM TO WS-FC-MES
026900     MOVE WS-HOY-DD TO WS-FC-DIA
027000*
027100     .
027200 1050-OBTENER-FECHA-EXIT.
027300     EXIT.
027400******************************************************************
027500*                        1100-LEER-PAR                           *
027600******************************************************************
027700 1100-LEER-PAR.
027800*
027900     READ CURRPAIR
028000         AT END
028100             SET FIN-CURRPAIR TO TRUE
028200         NOT AT END
028300             IF  CP-PAR-ACTIVO
028400                 ADD 1 TO WS-CT-PARES-ACTIVOS
028500                 MOVE CP-PAIR-ID
028600                     TO TB-PAR-ID(WS-CT-PARES-ACTIVOS)
028700                 MOVE CP-BASE-CURRENCY
028800                     TO TB-PAR-BASE(WS-CT-PARES-ACTIVOS)
028900                 MOVE CP-TARGET-CURRENCY
029000                     TO TB-PAR-TARGET(WS-CT-PARES-ACTIVOS)
029100                 MOVE CP-MARKUP-IND
029200                     TO TB-PAR-MARKUP-IND(WS-CT-PARES-ACTIVOS)
029300                 MOVE CP-CUSTOM-MARKUP
029400                     TO TB-PAR-CUSTOM-MARKUP(WS-CT-PARES-ACTIVOS)
029500             END-IF
029600     END-READ
029700*
029800     .
029900 1100-LEER-PAR-EXIT.
030000     EXIT.
030100******************************************************************
030200*                        2000-PROCESO                            *
030300******************************************************************
030400 2000-PROCESO.
030500*
030600     PERFORM 2050-PROCESAR-UN-PAR
030700        THRU 2050-PROCESAR-UN-PAR-EXIT
030800        VARYING WS-IX-PAR FROM 1 BY 1
030900          UNTIL WS-IX-PAR > WS-CT-PARES-ACTIVOS
031000*
031100     .
031200 2000-PROCESO-EXIT.
031300     EXIT.
031400******************************************************************
031500*  2050-PROCESAR-UN-PAR                                          *
031600******************************************************************
031700 2050-PROCESAR-UN-PAR.
031800*
031900     PERFORM 2100-SUMAR-RAWRATE-PAR
032000        THRU 2100-SUMAR-RAWRATE-PAR-EXIT
032100*
032200     IF  WS-CT-FUENTES-EXITOSAS > ZEROS
032300         PERFORM 2200-CALCULAR-Y-ESCRIBIR
032400            THRU 2200-CALCULAR-Y-ESCRIBIR-EXIT
032500     ELSE
032600         ADD 1 TO WS-CT-PARES-EXCLUIDOS
032700         MOVE TB-PAR-BASE(WS-IX-PAR)   TO WS-PCC-BASE
032800         MOVE TB-PAR-TARGET(WS-IX-PAR) TO WS-PCC-TARGET
032900         DISPLAY 'V13C02Z - PAR EXCLUIDO, SIN FUENTES '
033000                 WS-PAR-CODE-CONSTR
033100     END-IF
033200*
033300     .
033400 2050-PROCESAR-UN-PAR-EXIT.
033500     EXIT.
033600******************************************************************
033700*  2100-SUMAR-RAWRATE-PAR                                        *
033800*  RELEE RAWRATE.DAT DESDE EL PRINCIPIO Y ACUMULA LAS TASAS      *
033900*  EXITOSAS DEL PAR EN TURNO.                                    *
034000******************************************************************
034100 2100-SUMAR-RAWRATE-PAR.
034200*
034300     MOVE ZEROS TO WS-SUMA-TASAS WS-CT-FUENTES-EXITOSAS
034400*
034500     CLOSE RAWRATE
034600     OPEN INPUT RAWRATE
034700     MOVE 'N' TO SW-FIN-RAWRATE
034800*
034900     PERFORM 2110-LEER-RAWRATE
035000        THRU 2110-LEER-RAWRATE-EXIT
035100        UNTIL FIN-RAWRATE
035200*
035300     .
035400 2100-SUMAR-RAWRATE-PAR-EXIT.
035500     EXIT.
035600******************************************************************
035700*                    2110-LEER-RAWRATE                           *
035800******************************************************************
035900 2110-LEER-RAWRATE.
036000*
036100     READ RAWRATE
036200         AT END
036300             SET FIN-RAWRATE TO TRUE
036400         NOT AT END
036500             IF  RR-PAIR-ID = TB-PAR-ID(WS-IX-PAR)
036600                 AND RR-TASA-EXITOSA
036700                 AND RR-RATE > ZEROS
036800                 ADD 1          TO WS-CT-FUENTES-EXITOSAS
036900                 ADD RR-RATE    TO WS-SUMA-TASAS
037000             END-IF
037100     END-READ
037200*
037300     .
037400 2110-LEER-RAWRATE-EXIT.
037500     EXIT.
037600******************************************************************
037700*  2200-CALCULAR-Y-ESCRIBIR                                      *
037800*  PROMEDIA LAS TASAS EXITOSAS, APLICA EL RECARGO (PROPIO O POR  *
037900*  DEFECTO) Y ESCRIBE EL REGISTRO DE SALIDA EN FOREXOUT.DAT.     *
038000******************************************************************
038100 2200-CALCULAR-Y-ESCRIBIR.
038200*
038300     COMPUTE WS-TASA-PROMEDIO ROUNDED =
038400             WS-SUMA-TASAS / WS-CT-FUENTES-EXITOSAS
038500*
038600     IF  TB-PAR-MARKUP-IND(WS-IX-PAR) = 'Y'
038700         MOVE TB-PAR-CUSTOM-MARKUP(WS-IX-PAR)
038800             TO WS-MARKUP-EFECTIVO
038900     ELSE
039000         MOVE CT-MARKUP-DEFECTO TO WS-MARKUP-EFECTIVO
039100     END-IF
039200*
039300     IF  WS-ME-SIGNO = '-'
039400         DISPLAY 'V13C02Z - AVISO: RECARGO NEGATIVO PAR ID '
039500                 TB-PAR-ID(WS-IX-PAR) ' VALOR ' WS-ME-VALOR
039600     END-IF
039700*
039800*    FORMULA TAL COMO LA DEFINIO TESORERIA (OT-0602, 19/06/1994):
039900*    EL RECARGO YA VIENE EXPRESADO COMO FRACCION, PERO LA
040000*    FORMULA LO DIVIDE OTRA VEZ ENTRE 100. NO CORREGIR.
040100     COMPUTE WS-MULTIPLICADOR ROUNDED =
040200             1 + (WS-MARKUP-EFECTIVO / 100)
040300*
040400     COMPUTE WS-TASA-FINAL ROUNDED =
040500             WS-TASA-PROMEDIO * WS-MULTIPLICADOR
040600*
040700     ADD 1 TO WS-CT-FOREX-RATE-ID
040800     MOVE WS-CT-FOREX-RATE-ID       TO FR-FOREX-RATE-ID
040900     MOVE TB-PAR-ID(WS-IX-PAR)      TO FR-PAIR-ID
041000     MOVE WS-TASA-PROMEDIO          TO FR-AVERAGE-RATE
041100     MOVE WS-TASA-FINAL             TO FR-FINAL-RATE
041200     MOVE WS-MARKUP-EFECTIVO        TO FR-MARKUP-APPLIED
041300     MOVE WS-CT-FUENTES-EXITOSAS    TO FR-SOURCES-COUNT
041400*
041500     ADD 1 TO WS-CT-PARES-ESCRITOS
041600*
041700     WRITE FOREXOUT-REG
041800*
041900     .
042000 2200-CALCULAR-Y-ESCRIBIR-EXIT.
042100     EXIT.
042200******************************************************************
042300*                          6000-FIN                              *
042400******************************************************************
042500 6000-FIN.
042600*
042700     CLOSE CURRPAIR RAWRATE FOREXOUT
042800*
042900     DISPLAY 'V13C02Z - AGREGACION Y RECARGO - FIN DE CORRIDA'
043000     DISPLAY 'V13C02Z - PARES ACTIVOS PROCESADOS  : '
043100             WS-CT-PARES-ACTIVOS
043200     DISPLAY 'V13C02Z - PARES ESCRITOS EN FOREXOUT: '
043300             WS-CT-PARES-ESCRITOS
043400     DISPLAY 'V13C02Z - PARES EXCLUIDOS (SIN TASA): '
043500             WS-CT-PARES-EXCLUIDOS
043600*
043700     .
043800 6000-FIN-EXIT.
043900     EXIT.
