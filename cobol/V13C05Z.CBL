000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C05Z                                             *
000400*                                                                *
000500*  FECHA CREACION: 25/02/1990                                    *
000600*                                                                *
000700*  AUTOR: R.SOTO                                                 *
000800*                                                                *
000900*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
001000*                                                                *
001100*  DESCRIPCION: CARGA INICIAL DE CURRPAIR.DAT. SOLO CUANDO EL    *
001200*               MAESTRO DE PARES ESTA VACIO, GRABA LA LISTA FIJA *
001300*               DE SEIS PARES DE ARRANQUE DEFINIDA POR LA MESA   *
001400*               DE DIVISAS. NO TOCA EL ARCHIVO SI YA TIENE       *
001500*               REGISTROS.                                       *
001600*                                                                *
001700******************************************************************
001800*        L O G   D E   M O D I F I C A C I O N E S              *
001900******************************************************************
002000*  FECHA       AUTOR    DESCRIPCION                              *
002100*----------------------------------------------------------------*
002200*  25/02/1990  R.SOTO   VERSION INICIAL. CUATRO PARES DE         *
002300*                       ARRANQUE.                                *
002400*  12/12/1992  M.PAEZ   SE AGREGAN LOS PARES ZAR-GBP Y EUR-GBP   *
002500*                       (INACTIVO). SEIS PARES EN TOTAL.         *
002600*  08/05/1998  L.MATOS  REMEDIACION Y2K - FECHA DE CORRIDA A     *
002700*                       4 DIGITOS DE ANO. OT-0918.               *
002800*  19/09/1999  L.MATOS  REMEDIACION Y2K - CIERRE DE PRUEBAS.     *
002900*  30/03/2005  C.PEREZ  EL PROGRAMA YA NO SE EJECUTA POR ERROR   *
003000*                       SI CURRPAIR.DAT TIENE ALGUN REGISTRO;    *
003100*                       SOLO CARGA CUANDO ESTA VACIO. OT-1204.   *
003200*  25/02/2009  A.GIL    SE FORMALIZA COMO PROCESO BATCH DE       *
003300*                       ARRANQUE DE SISTEMAS. REQ-2009-014.      *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600*
003700 PROGRAM-ID.   V13C05Z.
003800 AUTHOR.       A.GIL.
003900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE DIVISAS.
004000 DATE-WRITTEN. 25/02/1990.
004100 DATE-COMPILED.
004200 SECURITY.     USO INTERNO. VER MANUAL DE OPERACIONES V13.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 FILE-CONTROL.
005400     SELECT CURRPAIR   ASSIGN TO CURRPAIR
005500                        ORGANIZATION IS LINE SEQUENTIAL
005600                        FILE STATUS IS WS-FS-CURRPAIR.
005700******************************************************************
005800 DATA DIVISION.
005900******************************************************************
006000 FILE SECTION.
006100*
006200 FD  CURRPAIR
006300     LABEL RECORD STANDARD
006400     RECORD CONTAINS 30 CHARACTERS.
006500 01  CURRPAIR-REG.
006600     COPY V1RC001.
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*              CONTADORES DE CONTROL INDEPENDIENTES              *
007100******************************************************************
007200 77  WS-CT-PARES-EXISTENTES      PIC S9(07) COMP VALUE ZEROS.
007300 77  WS-CT-PARES-CARGADOS        PIC S9(04) COMP VALUE ZEROS.
007400******************************************************************
007500*                  AREA DE VARIABLES AUXILIARES                  *
007600******************************************************************
007700 01  WS-VARIABLES-AUXILIARES.
007800*
007900     05  WS-PROGRAMA                 PIC X(08) VALUE 'V13C05Z'.
008000*
008100     05  WS-FS-CURRPAIR              PIC X(02) VALUE SPACES.
008200*
008300*    FECHA DE CORRIDA (AMPLIADA A 4 DIGITOS DE ANO, OT Y2K 0918)
008400     05  WS-FECHA-CORRIDA.
008500         10  WS-FC-ANO               PIC 9(04) VALUE ZEROS.
008600         10  WS-FC-MES               PIC 9(02) VALUE ZEROS.
008700         10  WS-FC-DIA               PIC 9(02) VALUE ZEROS.
008800     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
008900         10  WS-FC-NUMERICA          PIC 9(08).
009000*
009100*    FECHA DEL SISTEMA (AAMMDD, 2 DIGITOS DE ANO) Y SIGLO A      *
009200*    VENTANEAR PARA ARMAR WS-FECHA-CORRIDA. OT Y2K 0918.         *
009300     05  WS-FECHA-SISTEMA.
009400         10  WS-HOY-AA                PIC 9(02) VALUE ZEROS.
009500         10  WS-HOY-MM                PIC 9(02) VALUE ZEROS.
009600         10  WS-HOY-DD                PIC 9(02) VALUE ZEROS.
009700*
009800*    CONSTRUCCION DEL CODIGO DE PAR (BASE || TARGET)
009900     05  WS-PAR-CODE-CONSTR          PIC X(07) VALUE SPACES.
010000     05  WS-PAR-CODE-CONSTR-R REDEFINES WS-PAR-CODE-CONSTR.
010100         10  WS-PCC-BASE             PIC X(03).
010200         10  WS-PCC-TARGET           PIC X(03).
010300         10  FILLER                  PIC X(01).
010400*
010500     05  WS-IX-SEMILLA               PIC S9(04) COMP VALUE ZEROS.
010600******************************************************************
010700*                    AREA  DE  SWITCHES                          *
010800******************************************************************
010900 01  SW-SWITCHES.
011000*
011100     05  SW-FIN-CURRPAIR             PIC X(01) VALUE 'N'.
011200         88  FIN-CURRPAIR                       VALUE 'Y'.
011300*
011400     05  FILLER                      PIC X(01) VALUE SPACES.
011500******************************************************************
011600*          LISTA FIJA DE PARES DE ARRANQUE (SEIS PARES)          *
011700******************************************************************
011800 01  TB-SEMILLA-INICIAL.
011900     05  FILLER PIC X(07) VALUE 'USDGBPY'.
012000     05  FILLER PIC X(07) VALUE 'USDZARY'.
012100     05  FILLER PIC X(07) VALUE 'ZARGBPY'.
012200     05  FILLER PIC X(07) VALUE 'USDEURN'.
012300     05  FILLER PIC X(07) VALUE 'GBPUSDY'.
012400     05  FILLER PIC X(07) VALUE 'EURGBPN'.
012500*
012600 01  TB-SEMILLA REDEFINES TB-SEMILLA-INICIAL.
012700     05  TB-SEM OCCURS 6 TIMES.
012800         10  TB-SEM-BASE             PIC X(03).
012900         10  TB-SEM-TARGET           PIC X(03).
013000         10  TB-SEM-ACTIVO           PIC X(01).
013100******************************************************************
013200 PROCEDURE DIVISION.
013300*
013400 MAINLINE.
013500*
013600     PERFORM 1000-INICIO
013700        THRU 1000-INICIO-EXIT
013800*
013900     PERFORM 2000-PROCESO
014000        THRU 2000-PROCESO-EXIT
014100*
014200     PERFORM 6000-FIN
014300        THRU 6000-FIN-EXIT
014400*
014500     STOP RUN
014600     .
014700******************************************************************
014800*  1000-INICIO                                                   *
014900*  CUENTA LOS REGISTROS QUE YA TIENE CURRPAIR.DAT.               *
015000******************************************************************
015100 1000-INICIO.
015200*
015300     PERFORM 1050-OBTENER-FECHA
015400        THRU 1050-OBTENER-FECHA-EXIT
015500*
015600     OPEN INPUT CURRPAIR
015700*
015800     IF  WS-FS-CURRPAIR NOT = '00'
015900         DISPLAY 'V13C05Z - ERROR AL ABRIR CURRPAIR.DAT '
016000                 WS-FS-CURRPAIR
016100         STOP RUN
016200     END-IF
016300*
016400     PERFORM 1100-CONTAR-PAR
016500        THRU 1100-CONTAR-PAR-EXIT
016600        UNTIL FIN-CURRPAIR
016700*
016800     CLOSE CURRPAIR
016900*
017000     .
017100 1000-INICIO-EXIT.
017200     EXIT.
017300******************************************************************
017400*  1050-OBTENER-FECHA                                            *
017500*  VENTANEO DE SIGLO SOBRE LA FECHA DE 2 DIGITOS DEL SISTEMA     *
017600*  OPERATIVO, PARA DEJAR WS-FECHA-CORRIDA A 4 DIGITOS DE ANO.    *
017700*  OT-0918 (Y2K).                                                *
017800******************************************************************
017900 1050-OBTENER-FECHA.
018000*
018100     ACCEPT WS-FECHA-SISTEMA FROM DATE
018200*
018300     IF  WS-HOY-AA < 50
018400         COMPUTE WS-FC-ANO = 2000 + WS-HOY-AA
018500     ELSE
018600         COMPUTE WS-FC-ANO = 1900 + WS-HOY-AA
018700     END-IF
018800*
018900     MOVE WS-HOY-MM TO WS-FC-MES
019000     MOVE WS-HOY-DD TO WS-FC-DIA
019100*
019200     .
019300 1050-OBTENER-FECHA-EXIT.
019400     EXIT.
019500******************************************************************
019600*                       1100-CONTAR-PAR                          *
019700******************************************************************
019800 1100-CONTAR-PAR.
019900*
020000     READ CURRPAIR
020100         AT END
020200             SET FIN-CURRPAIR TO TRUE
020300         NOT AT END
020400             ADD 1 TO WS-CT-PARES-EXISTENTES
020500     END-READ
020600*
020700     .
020800 1100-CONTAR-PAR-EXIT.
020900     EXIT.
021000******************************************************************
021100*                        2000-PROCESO                            *
021200******************************************************************
021300 2000-PROCESO.
021400*
021500     IF  WS-CT-PARES-EXISTENTES = ZEROS
021600         PERFORM 2100-CARGAR-SEMILLA
021700            THRU 2100-CARGAR-SEMILLA-EXIT
021800     ELSE
021900         DISPLAY 'V13C05Z - CURRPAIR.DAT YA TIENE REGISTROS, '
022000                 'NO SE CARGA LA SEMILLA'
022100     END-IF
022200*
022300     .
022400 2000-PROCESO-EXIT.
022500     EXIT.
022600******************************************************************
022700*                    2100-CARGAR-SEMILLA                         *
022800******************************************************************
022900 2100-CARGAR-SEMILLA.
023000*
023100     OPEN OUTPUT CURRPAIR
023200*
023300     PERFORM 2110-GRABAR-UN-SEMILLA
023400        THRU 2110-GRABAR-UN-SEMILLA-EXIT
023500        VARYING WS-IX-SEMILLA FROM 1 BY 1
023600          UNTIL WS-IX-SEMILLA > 6
023700*
023800     CLOSE CURRPAIR
023900*
024000     .
024100 2100-CARGAR-SEMILLA-EXIT.
024200     EXIT.
024300******************************************************************
024400*                   2110-GRABAR-UN-SEMILLA                       *
024500******************************************************************
024600 2110-GRABAR-UN-SEMILLA.
024700*
024800     ADD 1 TO WS-CT-PARES-CARGADOS
024900     MOVE WS-CT-PARES-CARGADOS      TO CP-PAIR-ID
025000     MOVE TB-SEM-BASE(WS-IX-SEMILLA)   TO CP-BASE-CURRENCY
025100     MOVE TB-SEM-TARGET(WS-IX-SEMILLA) TO CP-TARGET-CURRENCY
025200     MOVE TB-SEM-BASE(WS-IX-SEMILLA)   TO WS-PCC-BASE
025300     MOVE TB-SEM-TARGET(WS-IX-SEMILLA) TO WS-PCC-TARGET
025400     MOVE WS-PAR-CODE-CONSTR        TO CP-PAIR-CODE
025500     MOVE TB-SEM-ACTIVO(WS-IX-SEMILLA) TO CP-IS-ACTIVE
025600     MOVE 'N'                       TO CP-MARKUP-IND
025700     MOVE ZEROS                     TO CP-CUSTOM-MARKUP
025800*
025900     WRITE CURRPAIR-REG
026000*
026100     .
026200 2110-GRABAR-UN-SEMILLA-EXIT.
026300     EXIT.
026400******************************************************************
026500*                          6000-FIN                              *
026600******************************************************************
026700 6000-FIN.
026800*
026900     DISPLAY 'V13C05Z - CARGA DE SEMILLA - FIN DE CORRIDA'
027000     DISPLAY 'V13C05Z - PARES EXISTENTES AL INICIO: '
027100                                          WS-CT-PARES-EXISTENTES
027200     DISPLAY 'V13C05Z - PARES CARGADOS EN LA CORRIDA: '
027300                                          WS-CT-PARES-CARGADOS
027400*
027500     .
027600 6000-FIN-EXIT.
027700     EXIT.
