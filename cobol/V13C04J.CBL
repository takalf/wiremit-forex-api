000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C04J                                             *
000400*                                                                *
000500*  FECHA CREACION: 20/02/1990                                    *
000600*                                                                *
000700*  AUTOR: M.PAEZ                                                 *
000800*                                                                *
000900*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
001000*                                                                *
001100*  DESCRIPCION: VALIDA EL FORMATO DE CADA SOLICITUD DE CONSULTA  *
001200*               DE PAIRLKUP.DAT (CODIGO DE PAR Y LIMITE DE       *
001300*               HISTORICO) ANTES DE QUE LOS SIGUIENTES PASOS     *
001400*               DEL BATCH LA USEN. SOLO EMITE VEREDICTOS POR     *
001500*               PANTALLA, NO ACTUALIZA ARCHIVOS.                 *
001600*                                                                *
001700******************************************************************
001800*        L O G   D E   M O D I F I C A C I O N E S              *
001900******************************************************************
002000*  FECHA       AUTOR    DESCRIPCION                              *
002100*----------------------------------------------------------------*
002200*  20/02/1990  M.PAEZ   VERSION INICIAL. SOLO VALIDABA EL        *
002300*                       LIMITE DE HISTORICO.                     *
002400*  11/08/1991  M.PAEZ   SE AGREGA LA VALIDACION DEL CODIGO DE    *
002500*                       PAR (SPLIT EN BASE Y TARGET).            *
002600*  06/02/1993  J.BRICENO ESTA VALIDACION ES SENSIBLE A           *
002700*                       MAYUSCULA/MINUSCULA (A DIFERENCIA DE LA  *
002800*                       VALIDACION DE MANTENIMIENTO V13C03J).    *
002900*                       ASI LO EXIGE COTIZACION. OT-0559.        *
003000*  17/10/1995  J.BRICENO EL CODIGO DE PAR SE PASA A MAYUSCULA    *
003100*                       ANTES DE PARTIRLO EN BASE Y TARGET.      *
003200*  09/05/1998  L.MATOS  REMEDIACION Y2K - FECHA DE CORRIDA A     *
003300*                       4 DIGITOS DE ANO. OT-0918.               *
003400*  28/09/1999  L.MATOS  REMEDIACION Y2K - CIERRE DE PRUEBAS.     *
003500*  14/01/2003  C.PEREZ  SE AJUSTA EL RANGO VALIDO DEL LIMITE DE  *
003600*                       HISTORICO A 1-100. OT-1319.              *
003700*  09/06/2008  A.GIL    SE AMPLIA LA BITACORA DE VEREDICTOS.     *
003800*  20/02/2009  A.GIL    SE FORMALIZA COMO PROCESO BATCH NOCTURNO *
003900*                       DE SISTEMAS. LEE PAIRLKUP.DAT.           *
004000*                       REQ-2009-014.                            *
004100*  22/11/2010  A.GIL    SE QUITA EL PASE A MAYUSCULA (AGREGADO   *
004200*                       17/10/1995) EN 2300-VALIDAR-PAIR-CODE:   *
004300*                       CONVERTIA EL CODIGO ANTES DE PROBAR      *
004400*                       ALPHABETIC-UPPER, POR LO QUE UN CODIGO   *
004500*                       EN MINUSCULA QUEDABA VALIDO. VIOLA LA    *
004600*                       SENSIBILIDAD A MAYUSCULA/MINUSCULA       *
004700*                       EXIGIDA POR COTIZACION EN OT-0559.       *
004800*                       INC-2010-341.                            *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100*
005200 PROGRAM-ID.   V13C04J.
005300 AUTHOR.       A.GIL.
005400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE DIVISAS.
005500 DATE-WRITTEN. 20/02/1990.
005600 DATE-COMPILED.
005700 SECURITY.     USO INTERNO. VER MANUAL DE OPERACIONES V13.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700*
006800 FILE-CONTROL.
006900     SELECT PAIRLKUP   ASSIGN TO PAIRLKUP
007000                        ORGANIZATION IS LINE SEQUENTIAL
007100                        FILE STATUS IS WS-FS-PAIRLKUP.
007200******************************************************************
007300 DATA DIVISION.
007400******************************************************************
007500 FILE SECTION.
007600*
007700 FD  PAIRLKUP
007800     LABEL RECORD STANDARD
007900     RECORD CONTAINS 11 CHARACTERS.
008000 01  PAIRLKUP-REG.
008100     COPY V1RC006.
008200******************************************************************
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*              CONTADORES DE CONTROL INDEPENDIENTES              *
008600******************************************************************
008700 77  WS-CT-VALIDAS               PIC S9(07) COMP VALUE ZEROS.
008800 77  WS-CT-RECHAZADAS            PIC S9(07) COMP VALUE ZEROS.
008900******************************************************************
009000*                  AREA DE VARIABLES AUXILIARES                  *
009100******************************************************************
009200 01  WS-VARIABLES-AUXILIARES.
009300*
009400     05  WS-PROGRAMA                 PIC X(08) VALUE 'V13C04J'.
009500*
009600     05  WS-FS-PAIRLKUP              PIC X(02) VALUE SPACES.
009700*
009800*    FECHA DE CORRIDA (AMPLIADA A 4 DIGITOS DE ANO, OT Y2K 0918)
009900     05  WS-FECHA-CORRIDA.
010000         10  WS-FC-ANO               PIC 9(04) VALUE ZEROS.
010100         10  WS-FC-MES               PIC 9(02) VALUE ZEROS.
010200         10  WS-FC-DIA               PIC 9(02) VALUE ZEROS.
010300     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
010400         10  WS-FC-NUMERICA          PIC 9(08).
010500*
010600*    FECHA DEL SISTEMA (AAMMDD, 2 DIGITOS DE ANO) Y SIGLO A      *
010700*    VENTANEAR PARA ARMAR WS-FECHA-CORRIDA. OT Y2K 0918.         *
010800     05  WS-FECHA-SISTEMA.
010900         10  WS-HOY-AA                PIC 9(02) VALUE ZEROS.
011000         10  WS-HOY-MM                PIC 9(02) VALUE ZEROS.
011100         10  WS-HOY-DD                PIC 9(02) VALUE ZEROS.
011200*
011300*    CODIGO DE PAR TAL COMO VINO, PARTIDO EN BASE Y TARGET.
011400*    SIN CONVERTIR MAYUSCULA/MINUSCULA (OT-0559, LOG 22/11/2010)
011500     05  WS-CODIGO-6                 PIC X(06) VALUE SPACES.
011600     05  WS-CODIGO-6-R REDEFINES WS-CODIGO-6.
011700         10  WS-COD-BASE             PIC X(03).
011800         10  WS-COD-TARGET           PIC X(03).
011900*
012000*    LINEA DE VEREDICTO PARA BITACORA
012100     05  WS-VEREDICTO-LINEA          PIC X(30) VALUE SPACES.
012200     05  WS-VEREDICTO-LINEA-R REDEFINES WS-VEREDICTO-LINEA.
012300         10  WS-VL-ESTADO            PIC X(10).
012400         10  WS-VL-DETALLE           PIC X(20).
012500*
012600     05  WS-CT-SOLICITUDES           PIC S9(07) COMP VALUE ZEROS.
012700*
012800     05  FILLER                      PIC X(01) VALUE SPACES.
012900******************************************************************
013000*                    AREA  DE  SWITCHES                          *
013100******************************************************************
013200 01  SW-SWITCHES.
013300*
013400     05  SW-FIN-PAIRLKUP             PIC X(01) VALUE 'N'.
013500         88  FIN-PAIRLKUP                       VALUE 'Y'.
013600*
013700     05  SW-SOLICITUD-VALIDA         PIC X(01) VALUE 'Y'.
013800         88  SOLICITUD-VALIDA                   VALUE 'Y'.
013900         88  SOLICITUD-INVALIDA                 VALUE 'N'.
014000*
014100     05  SW-CODIGO-VALIDO            PIC X(01) VALUE 'N'.
014200         88  CODIGO-VALIDO                      VALUE 'Y'.
014300         88  CODIGO-INVALIDO                    VALUE 'N'.
014400*
014500     05  FILLER                      PIC X(01) VALUE SPACES.
014600******************************************************************
014700 PROCEDURE DIVISION.
014800*
014900 MAINLINE.
015000*
015100     PERFORM 1000-INICIO
015200        THRU 1000-INICIO-EXIT
015300*
015400     PERFORM 2000-PROCESO
015500        THRU 2000-PROCESO-EXIT
015600*
015700     PERFORM 6000-FIN
015800        THRU 6000-FIN-EXIT
015900*
016000     STOP RUN
016100     .
016200******************************************************************
016300*                         1000-INICIO                            *
016400******************************************************************
016500 1000-INICIO.
016600*
016700     PERFORM 1050-OBTENER-FECHA
016800        THRU 1050-OBTENER-FECHA-EXIT
016900*
017000     OPEN INPUT PAIRLKUP
017100*
017200     IF  WS-FS-PAIRLKUP NOT = '00'
017300         DISPLAY 'V13C04J - ERROR AL ABRIR PAIRLKUP.DAT '
017400                 WS-FS-PAIRLKUP
017500         STOP RUN
017600     END-IF
017700*
017800     .
017900 1000-INICIO-EXIT.
018000     EXIT.
018100******************************************************************
018200*  1050-OBTENER-FECHA                                            *
018300*  VENTANEO DE SIGLO SOBRE LA FECHA DE 2 DIGITOS DEL SISTEMA     *
018400*  OPERATIVO, PARA DEJAR WS-FECHA-CORRIDA A 4 DIGITOS DE ANO.    *
018500*  OT-0918 (Y2K).                                                *
018600******************************************************************
018700 1050-OBTENER-FECHA.
018800*
018900     ACCEPT WS-FECHA-SISTEMA FROM DATE
019000*
019100     IF  WS-HOY-AA < 50
019200         COMPUTE WS-FC-ANO = 2000 + WS-HOY-AA
019300     ELSE
019400         COMPUTE WS-FC-ANO = 1900 + WS-HOY-AA
019500     END-IF
019600*
019700     MOVE WS-HOY-MM TO WS-FC-MES
019800     MOVE WS-HOY-DD TO WS-FC-DIA
019900*
020000     .
020100 1050-OBTENER-FECHA-EXIT.
020200     EXIT.
020300******************************************************************
020400*                        2000-PROCESO                            *
020500******************************************************************
020600 2000-PROCESO.
020700*
020800     PERFORM 2100-LEER-SOLICITUD
020900        THRU 2100-LEER-SOLICITUD-EXIT
021000        UNTIL FIN-PAIRLKUP
021100*
021200     .
021300 2000-PROCESO-EXIT.
021400     EXIT.
021500******************************************************************
021600*                    2100-LEER-SOLICITUD                         *
021700******************************************************************
021800 2100-LEER-SOLICITUD.
021900*
022000     READ PAIRLKUP
022100         AT END
022200             SET FIN-PAIRLKUP TO TRUE
022300         NOT AT END
022400             ADD 1 TO WS-CT-SOLICITUDES
022500             PERFORM 2200-VALIDAR-SOLICITUD
022600                THRU 2200-VALIDAR-SOLICITUD-EXIT
022700             PERFORM 2900-EMITIR-VEREDICTO
022800                THRU 2900-EMITIR-VEREDICTO-EXIT
022900     END-READ
023000*
023100     .
023200 2100-LEER-SOLICITUD-EXIT.
023300     EXIT.
023400******************************************************************
023500*  2200-VALIDAR-SOLICITUD                                        *
023600*  VALIDA EL CODIGO DE PAR Y EL LIMITE DE HISTORICO DE LA        *
023700*  SOLICITUD.                                                    *
023800******************************************************************
023900 2200-VALIDAR-SOLICITUD.
024000*
024100     SET SOLICITUD-VALIDA TO TRUE
024200*
024300     PERFORM 2300-VALIDAR-PAIR-CODE
024400        THRU 2300-VALIDAR-PAIR-CODE-EXIT
024500*
024600     IF  CODIGO-INVALIDO
024700         SET SOLICITUD-INVALIDA TO TRUE
024800     END-IF
024900*
025000     IF  PL-HIST-LIMIT < 1 OR PL-HIST-LIMIT > 100
025100         SET SOLICITUD-INVALIDA TO TRUE
025200     END-IF
025300*
025400     .
025500 2200-VALIDAR-SOLICITUD-EXIT.
025600     EXIT.
025700******************************************************************
025800*  2300-VALIDAR-PAIR-CODE                                        *
025900*  NO NULO/BLANCO, RECORTA A 6 CARACTERES, PARTE EN BASE Y       *
026000*  TARGET Y VALIDA CADA UNO SIN CONVERTIR MAYUSCULA/MINUSCULA.   *
026100*  MINUSCULA EN EL CODIGO ES CODIGO INVALIDO (OT-0559).          *
026200******************************************************************
026300 2300-VALIDAR-PAIR-CODE.
026400*
026500     SET CODIGO-INVALIDO TO TRUE
026600*
026700     IF  PL-PAIR-CODE = SPACES
026800         GO TO 2300-VALIDAR-PAIR-CODE-EXIT
026900     END-IF
027000*
027100     IF  PL-PAIR-CODE(1:6) = SPACES
027200         OR PL-PAIR-CODE(7:1) NOT = SPACE
027300         GO TO 2300-VALIDAR-PAIR-CODE-EXIT
027400     END-IF
027500*
027600     MOVE PL-PAIR-CODE(1:6) TO WS-CODIGO-6
027700*
027800     IF  WS-COD-BASE = SPACES OR WS-COD-TARGET = SPACES
027900         GO TO 2300-VALIDAR-PAIR-CODE-EXIT
028000     END-IF
028100*
028200     IF  NOT (WS-COD-BASE(1:1) IS ALPHABETIC-UPPER
028300         AND  WS-COD-BASE(2:1) IS ALPHABETIC-UPPER
028400         AND  WS-COD-BASE(3:1) IS ALPHABETIC-UPPER)
028500         GO TO 2300-VALIDAR-PAIR-CODE-EXIT
028600     END-IF
028700*
028800     IF  NOT (WS-COD-TARGET(1:1) IS ALPHABETIC-UPPER
028900         AND  WS-COD-TARGET(2:1) IS ALPHABETIC-UPPER
029000         AND  WS-COD-TARGET(3:1) IS ALPHABETIC-UPPER)
029100         GO TO 2300-VALIDAR-PAIR-CODE-EXIT
029200     END-IF
029300*
029400     IF  WS-COD-BASE = WS-COD-TARGET
029500         GO TO 2300-VALIDAR-PAIR-CODE-EXIT
029600     END-IF
029700*
029800     SET CODIGO-VALIDO TO TRUE
029900*
030000     .
030100 2300-VALIDAR-PAIR-CODE-EXIT.
030200     EXIT.
030300******************************************************************
030400*                  2900-EMITIR-VEREDICTO                         *
030500******************************************************************
030600 2900-EMITIR-VEREDICTO.
030700*
030800     IF  SOLICITUD-VALIDA
030900         ADD 1 TO WS-CT-VALIDAS
031000         MOVE 'ACEPTADA'   TO WS-VL-ESTADO
031100     ELSE
031200         ADD 1 TO WS-CT-RECHAZADAS
031300         MOVE 'RECHAZADA'  TO WS-VL-ESTADO
031400     END-IF
031500*
031600     MOVE PL-PAIR-CODE     TO WS-VL-DETALLE
031700     DISPLAY 'V13C04J - ' WS-VEREDICTO-LINEA
031800*
031900     .
032000 2900-EMITIR-VEREDICTO-EXIT.
032100     EXIT.
032200******************************************************************
032300*                          6000-FIN                              *
032400******************************************************************
032500 6000-FIN.
032600*
032700     CLOSE PAIRLKUP
032800*
032900     DISPLAY 'V13C04J - VALIDACION DE SOLICITUDES - FIN CORRIDA'
033000     DISPLAY 'V13C04J - SOLICITUDES LEIDAS        : '
033100             WS-CT-SOLICITUDES
033200     DISPLAY 'V13C04J - SOLICITUDES ACEPTADAS     : '
033300             WS-CT-VALIDAS
033400     DISPLAY 'V13C04J - SOLICITUDES RECHAZADAS    : '
033500             WS-CT-RECHAZADAS
033600*
033700     .
033800 6000-FIN-EXIT.
033900     EXIT.
