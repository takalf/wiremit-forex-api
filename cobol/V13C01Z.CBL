000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V13C01Z                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/02/1989                                    *
000600*                                                                *
000700*  AUTOR: R.SOTO                                                 *
000800*                                                                *
000900*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
001000*                                                                *
001100*  DESCRIPCION: OBTIENE, DE CADA UNA DE LAS TRES FUENTES DE      *
001200*               COTIZACION, LA TASA CRUDA DE CADA PAR DE MONEDA  *
001300*               ACTIVO Y LA DEJA EN RAWRATE.DAT. NORMALIZA LA    *
001400*               FUENTE FIXER-IO (COTIZA EN EUR) A BASE USD ANTES *
001500*               DE CALCULAR LA TASA DEL PAR.                     *
001600*                                                                *
001700******************************************************************
001800*        L O G   D E   M O D I F I C A C I O N E S              *
001900******************************************************************
002000*  FECHA       AUTOR    DESCRIPCION                              *
002100*----------------------------------------------------------------*
002200*  15/02/1989  R.SOTO   VERSION INICIAL. CALCULO MANUAL DE LA    *
002300*                       MESA DE TESORERIA, UNA SOLA FUENTE       *
002400*                       (COTIZACION DEL BANCO CENTRAL).          *
002500*  03/07/1990  R.SOTO   SE AGREGA SEGUNDA FUENTE DE COTIZACION.  *
002600*  22/11/1991  M.PAEZ   CORRECCION EN EL REDONDEO DE LA TASA     *
002700*                       INVERSA (BASE DISTINTA DE USD).          *
002800*  09/04/1993  M.PAEZ   VALIDACION DE TASA EN CERO PARA EVITAR   *
002900*                       DIVISION POR CERO. OT-0512.              *
003000*  17/01/1995  J.BRICENO SE AGREGA TERCERA FUENTE (COTIZACION    *
003100*                       EN EUROS) CON NORMALIZACION A USD.       *
003200*  02/08/1996  J.BRICENO REVISION DE LA TABLA DE FUENTES POR     *
003300*                       CAMBIO DE PROVEEDOR. OT-0771.            *
003400*  14/05/1998  L.MATOS  REMEDIACION Y2K - FECHA DE CORRIDA A     *
003500*                       4 DIGITOS DE ANO. OT-0918.               *
003600*  21/09/1999  L.MATOS  REMEDIACION Y2K - PRUEBAS DE CIERRE DE   *
003700*                       SIGLO CONTRA ARCHIVO DE FUENTES. CIERRE. *
003800*  11/03/2001  C.PEREZ  SE AJUSTA LA TOLERANCIA DE TASA MINIMA   *
003900*                       ACEPTABLE (TASA MAYOR QUE CERO). OT-1204.*
004000*  06/06/2003  C.PEREZ  CORRECCION: LA FUENTE FIXER-IO NO PUEDE  *
004100*                       APORTAR SU PROPIA COTIZACION USD-USD.    *
004200*  19/10/2005  A.GIL    SE AMPLIA LA TABLA DE PARES A 50 FILAS   *
004300*                       POR CRECIMIENTO DE PARES NEGOCIABLES.    *
004400*  15/02/2009  A.GIL    SE FORMALIZA COMO PROCESO BATCH NOCTURNO *
004500*                       DE SISTEMAS; DEJA DE SER CALCULO MANUAL  *
004600*                       DE TESORERIA. LEE CURRPAIR.DAT Y         *
004700*                       SRCFEED.DAT, ESCRIBE RAWRATE.DAT.        *
004800*                       REQ-2009-014.                            *
004900*  06/12/2010  A.GIL    SE ELIMINA CT-MARKUP-POR-DEFECTO, SIN    *
005000*                       USO EN ESTE PROGRAMA. EL RECARGO SE      *
005100*                       APLICA EN V13C02Z/V13C03J, NO AQUI.      *
005200*                       LIMPIEZA. INC-2010-352.                  *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500*
005600 PROGRAM-ID.   V13C01Z.
005700 AUTHOR.       A.GIL.
005800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - MESA DE DIVISAS.
005900 DATE-WRITTEN. 15/02/1989.
006000 DATE-COMPILED.
006100 SECURITY.     USO INTERNO. VER MANUAL DE OPERACIONES V13.
006200******************************************************************
006300*                                                                *
006400*        E N V I R O N M E N T         D I V I S I O N           *
006500*                                                                *
006600*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
006700*                                                                *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200*
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 INPUT-OUTPUT SECTION.
007700*
007800 FILE-CONTROL.
007900     SELECT CURRPAIR   ASSIGN TO CURRPAIR
008000                        ORGANIZATION IS LINE SEQUENTIAL
008100                        FILE STATUS IS WS-FS-CURRPAIR.
008200*
008300     SELECT SRCFEED    ASSIGN TO SRCFEED
008400                        ORGANIZATION IS LINE SEQUENTIAL
008500                        FILE STATUS IS WS-FS-SRCFEED.
008600*
008700     SELECT RAWRATE    ASSIGN TO RAWRATE
008800                        ORGANIZATION IS LINE SEQUENTIAL
008900                        FILE STATUS IS WS-FS-RAWRATE.
009000******************************************************************
009100*                                                                *
009200*                D A T A            D I V I S I O N              *
009300*                                                                *
009400******************************************************************
009500 DATA DIVISION.
009600******************************************************************
009700*                       FILE SECTION                             *
009800******************************************************************
009900 FILE SECTION.
010000*
010100 FD  CURRPAIR
010200     LABEL RECORD STANDARD
010300     RECORD CONTAINS 30 CHARACTERS.
010400 01  CURRPAIR-REG.
010500     COPY V1RC001.
010600*
010700 FD  SRCFEED
010800     LABEL RECORD STANDARD
010900     RECORD CONTAINS 43 CHARACTERS.
011000 01  SRCFEED-REG.
011100     COPY V1RC004.
011200*
011300 FD  RAWRATE
011400     LABEL RECORD STANDARD
011500     RECORD CONTAINS 77 CHARACTERS.
011600 01  RAWRATE-REG.
011700     COPY V1RC002.
011800******************************************************************
011900*                                                                *
012000*         W O R K I N G   S T O R A G E   S E C T I O N          *
012100*                                                                *
012200******************************************************************
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500*              CONTADORES DE CONTROL INDEPENDIENTES              *
012600******************************************************************
012700 77  WS-CT-RAW-EXITOSAS          PIC S9(07) COMP VALUE ZEROS.
012800 77  WS-CT-RAW-FALLIDAS          PIC S9(07) COMP VALUE ZEROS.
012900******************************************************************
013000*                  AREA DE VARIABLES AUXILIARES                  *
013100******************************************************************
013200 01  WS-VARIABLES-AUXILIARES.
013300*
013400     05  WS-PROGRAMA                 PIC X(08) VALUE 'V13C01Z'.
013500*
013600     05  WS-FS-CURRPAIR              PIC X(02) VALUE SPACES.
013700     05  WS-FS-SRCFEED               PIC X(02) VALUE SPACES.
013800     05  WS-FS-RAWRATE               PIC X(02) VALUE SPACES.
013900*
014000*    FECHA DE CORRIDA (AMPLIADA A 4 DIGITOS DE ANO, OT Y2K 0918)
014100     05  WS-FECHA-CORRIDA.
014200         10  WS-FC-ANO               PIC 9(04) VALUE ZEROS.
014300         10  WS-FC-MES               PIC 9(02) VALUE ZEROS.
014400         10  WS-FC-DIA               PIC 9(02) VALUE ZEROS.
014500     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
014600         10  WS-FC-NUMERICA          PIC 9(08).
014700*
014800*    FECHA DEL SISTEMA (AAMMDD, 2 DIGITOS DE ANO) Y SIGLO A      *
014900*    VENTANEAR PARA ARMAR WS-FECHA-CORRIDA. OT Y2K 0918.         *
015000     05  WS-FECHA-SISTEMA.
015100         10  WS-HOY-AA                PIC 9(02) VALUE ZEROS.
015200         10  WS-HOY-MM                PIC 9(02) VALUE ZEROS.
015300         10  WS-HOY-DD                PIC 9(02) VALUE ZEROS.
015400*
015500*    CONTRUCCION/DESCOMPOSICION DE CODIGO DE PAR PARA BITACORA
015600     05  WS-PAR-CODE-CONSTR          PIC X(07) VALUE SPACES.
015700     05  WS-PAR-CODE-CONSTR-R REDEFINES WS-PAR-CODE-CONSTR.
015800         10  WS-PCC-BASE             PIC X(03).
015900         10  WS-PCC-TARGET           PIC X(03).
016000         10  FILLER                  PIC X(01).
016100*
016200     05  WS-IX-PAR                   PIC S9(04) COMP VALUE ZEROS.
016300     05  WS-IX-FUENTE                PIC S9(04) COMP VALUE ZEROS.
016400     05  WS-IX-COTIZ                 PIC S9(04) COMP VALUE ZEROS.
016500     05  WS-IX-BUSCA                 PIC S9(04) COMP VALUE ZEROS.
016600*
016700     05  WS-CT-PARES-ACTIVOS         PIC S9(04) COMP VALUE ZEROS.
016800     05  WS-CT-COTIZ                 PIC S9(04) COMP VALUE ZEROS.
016900     05  WS-CT-TASAS                 PIC S9(04) COMP VALUE ZEROS.
017000     05  WS-CT-RAW-RATE-ID           PIC S9(09) COMP VALUE ZEROS.
017100*
017200*    TASA INTERNA A 8 DECIMALES (REGLA DE NEGOCIO), COMO EN LOS  *
017300*    DEMAS PROGRAMAS DE V13.                                     *
017400     05  WS-TASA-INTERNA        PIC S9(06)V9(08) COMP-3
017500                                                 VALUE ZEROS.
017600     05  WS-EUR-A-USD           PIC S9(06)V9(08) COMP-3
017700                                                 VALUE ZEROS.
017800******************************************************************
017900*                    AREA  DE  SWITCHES                          *
018000******************************************************************
018100 01  SW-SWITCHES.
018200*
018300     05  SW-FIN-CURRPAIR             PIC X(01) VALUE 'N'.
018400         88  FIN-CURRPAIR                       VALUE 'Y'.
018500*
018600     05  SW-FIN-SRCFEED              PIC X(01) VALUE 'N'.
018700         88  FIN-SRCFEED                        VALUE 'Y'.
018800*
018900     05  SW-FUENTE-DISPONIBLE        PIC X(01) VALUE 'N'.
019000         88  FUENTE-DISPONIBLE                  VALUE 'Y'.
019100         88  FUENTE-CAIDA                       VALUE 'N'.
019200*
019300     05  SW-TASA-ENCONTRADA          PIC X(01) VALUE 'N'.
019400         88  TASA-ENCONTRADA                    VALUE 'Y'.
019500*
019600     05  SW-EUR-USD-ENCONTRADO       PIC X(01) VALUE 'N'.
019700         88  EUR-USD-ENCONTRADO                 VALUE 'Y'.
019800*
019900     05  FILLER                      PIC X(01) VALUE SPACES.
020000******************************************************************
020100*                      AREA DE CONSTANTES                        *
020200******************************************************************
020300 01  CT-CONSTANTES.
020400*
020500     05  CT-MONEDA-USD               PIC X(03) VALUE 'USD'.
020600     05  CT-MAX-PARES                PIC 9(02) VALUE 50.
020700     05  CT-MAX-COTIZ                PIC 9(02) VALUE 50.
020800     05  FILLER                      PIC X(01) VALUE SPACES.
020900******************************************************************
021000*                  TABLA DE FUENTES DE COTIZACION                *
021100******************************************************************
021200 01  TB-FUENTES-INICIAL.
021300     05  FILLER PIC X(23) VALUE 'OPENEXCHANGERATES   USD'.
021400     05  FILLER PIC X(23) VALUE 'EXCHANGERATE-API    USD'.
021500     05  FILLER PIC X(23) VALUE 'FIXER-IO            EUR'.
021600*
021700 01  TB-FUENTES REDEFINES TB-FUENTES-INICIAL.
021800     05  TB-FUENTE OCCURS 3 TIMES.
021900         10  TB-FUENTE-NOMBRE        PIC X(20).
022000         10  TB-FUENTE-NOMBRE-R REDEFINES TB-FUENTE-NOMBRE.
022100             15  TB-FUENTE-ABREV     PIC X(03).
022200             15  FILLER              PIC X(17).
022300         10  TB-FUENTE-BASE          PIC X(03).
022400******************************************************************
022500*                 TABLA DE PARES ACTIVOS (CURRPAIR.DAT)          *
022600******************************************************************
022700 01  TB-PARES.
022800     05  TB-PAR OCCURS 50 TIMES.
022900         10  TB-PAR-ID               PIC 9(09).
023000         10  TB-PAR-BASE             PIC X(03).
023100         10  TB-PAR-TARGET           PIC X(03).
023200     05  FILLER                      PIC X(01) VALUE SPACES.
023300******************************************************************
023400*          TABLA DE COTIZACIONES CRUDAS DE LA FUENTE ACTUAL      *
023500******************************************************************
023600 01  TB-COTIZACIONES.
023700     05  TB-COTIZ OCCURS 50 TIMES.
023800         10  TB-COTIZ-MONEDA         PIC X(03).
023900         10  TB-COTIZ-TASA           PIC S9(06)V9(08) COMP-3.
024000     05  FILLER                      PIC X(01) VALUE SPACES.
024100******************************************************************
024200*      TABLA DE TASAS NORMALIZADAS A USD DE LA FUENTE ACTUAL     *
024300******************************************************************
024400 01  TB-TASAS-USD.
024500     05  TB-TASA OCCURS 50 TIMES.
024600         10  TB-TASA-MONEDA          PIC X(03).
024700         10  TB-TASA-VALOR           PIC S9(06)V9(08) COMP-3.
024800     05  FILLER                      PIC X(01) VALUE SPACES.
024900******************************************************************
025000*                                                                *
025100*                   P R O C E D U R E   D I V I S I O N          *
025200*                                                                *
025300******************************************************************
025400 PROCEDURE DIVISION.
025500*
025600 MAINLINE.
025700*
025800     PERFORM 1000-INICIO
025900        THRU 1000-INICIO-EXIT
026000*
026100     PERFORM 2000-PROCESO
026200        THRU 2000-PROCESO-EXIT
026300*
026400     PERFORM 6000-FIN
026500        THRU 6000-FIN-EXIT
026600*
026700     STOP RUN
026800     .
026900******************************************************************
027000*                         1000-INICIO                            *
027100******************************************************************
027200 1000-INICIO.
027300*
027400     PERFORM 1050-OBTENER-FECHA
027500        THRU 1050-OBTENER-FECHA-EXIT
027600*
027700     OPEN INPUT  CURRPAIR
027800     OPEN INPUT  SRCFEED
027900     OPEN OUTPUT RAWRATE
028000*
028100     IF  WS-FS-CURRPAIR NOT = '00'
028200         DISPLAY 'V13C01Z - ERROR AL ABRIR CURRPAIR.DAT '
028300                 WS-FS-CURRPAIR
028400         STOP RUN
028500     END-IF
028600*
028700     IF  WS-FS-SRCFEED NOT = '00'
028800         DISPLAY 'V13C01Z - ERROR AL ABRIR SRCFEED.DAT '
028900                 WS-FS-SRCFEED
029000         STOP RUN
029100     END-IF
029200*
029300     IF  WS-FS-RAWRATE NOT = '00'
029400         DISPLAY 'V13C01Z - ERROR AL ABRIR RAWRATE.DAT '
029500                 WS-FS-RAWRATE
029600         STOP RUN
029700     END-IF
029800*
029900     PERFORM 1100-LEER-PAR
030000        THRU 1100-LEER-PAR-EXIT
030100        UNTIL FIN-CURRPAIR
030200*
030300     .
030400 1000-INICIO-EXIT.
030500     EXIT.
030600******************************************************************
030700*  1050-OBTENER-FECHA                                            *
030800*  VENTANEO DE SIGLO SOBRE LA FECHA DE 2 DIGITOS DEL SISTEMA     *
030900*  OPERATIVO, PARA DEJAR WS-FECHA-CORRIDA A 4 DIGITOS DE ANO.    *
031000*  OT-0918 (Y2K).                                                *
031100******************************************************************
031200 1050-OBTENER-FECHA.
031300*
031400     ACCEPT WS-FECHA-SISTEMA FROM DATE
031500*
031600     IF  WS-HOY-AA < 50
031700         COMPUTE WS-FC-ANO = 2000 + WS-HOY-AA
031800     ELSE
031900         COMPUTE WS-FC-ANO = 1900 + WS-HOY-AA
032000     END-IF
032100*
032200     MOVE WS-HOY-MM TO WS-FC-MES
032300     MOVE WS-HOY-DD TO WS-FC-DIA
032400*
032500     .
032600 1050-OBTENER-FECHA-EXIT.
032700     EXIT.
032800******************************************************************
032900*                        1100-LEER-PAR                           *
033000******************************************************************
033100 1100-LEER-PAR.
033200*
033300     READ CURRPAIR
033400         AT END
033500             SET FIN-CURRPAIR TO TRUE
033600         NOT AT END
033700             IF  CP-PAR-ACTIVO
033800                 ADD 1 TO WS-CT-PARES-ACTIVOS
033900                 MOVE CP-PAIR-ID
034000                     TO TB-PAR-ID(WS-CT-PARES-ACTIVOS)
034100                 MOVE CP-BASE-CURRENCY
034200                     TO TB-PAR-BASE(WS-CT-PARES-ACTIVOS)
034300                 MOVE CP-TARGET-CURRENCY
034400                     TO TB-PAR-TARGET(WS-CT-PARES-ACTIVOS)
034500             END-IF
034600     END-READ
034700*
034800     .
034900 1100-LEER-PAR-EXIT.
035000     EXIT.
035100******************************************************************
035200*                        2000-PROCESO                            *
035300******************************************************************
035400 2000-PROCESO.
035500*
035600     IF  WS-CT-PARES-ACTIVOS = ZEROS
035700         GO TO 2000-PROCESO-EXIT
035800     END-IF
035900*
036000     PERFORM 2050-PROCESAR-FUENTE
036100        THRU 2050-PROCESAR-FUENTE-EXIT
036200        VARYING WS-IX-FUENTE FROM 1 BY 1
036300          UNTIL WS-IX-FUENTE > 3
036400*
036500     .
036600 2000-PROCESO-EXIT.
036700     EXIT.
036800******************************************************************
036900*  2050-PROCESAR-FUENTE                                          *
037000*  RECORRE LA FUENTE EN TURNO (WS-IX-FUENTE) Y CALCULA LA TASA   *
037100*  CRUDA DE CADA PAR ACTIVO CON ESA FUENTE.                      *
037200******************************************************************
037300 2050-PROCESAR-FUENTE.
037400*
037500     MOVE ZEROS               TO WS-CT-COTIZ WS-CT-TASAS
037600     SET FUENTE-CAIDA         TO TRUE
037700*
037800     PERFORM 2100-LEER-FUENTE
037900        THRU 2100-LEER-FUENTE-EXIT
038000*
038100     IF  FUENTE-DISPONIBLE
038200         IF  TB-FUENTE-BASE(WS-IX-FUENTE) = 'EUR'
038300             PERFORM 2150-NORMALIZAR-EUR
038400                THRU 2150-NORMALIZAR-EUR-EXIT
038500         ELSE
038600             PERFORM 2160-COPIAR-COTIZACIONES
038700                THRU 2160-COPIAR-COTIZACIONES-EXIT
038800         END-IF
038900     END-IF
039000*
039100     PERFORM 2200-CALCULAR-PARES
039200        THRU 2200-CALCULAR-PARES-EXIT
039300*
039400     .
039500 2050-PROCESAR-FUENTE-EXIT.
039600     EXIT.
039700******************************************************************
039800*  2100-LEER-FUENTE                                              *
039900*  RELEE SRCFEED.DAT DESDE EL PRINCIPIO Y CONSERVA SOLO LAS      *
040000*  FILAS DE LA FUENTE EN TURNO (WS-IX-FUENTE).                   *
040100******************************************************************
040200 2100-LEER-FUENTE.
040300*
040400     CLOSE SRCFEED
040500     OPEN INPUT SRCFEED
040600     MOVE 'N' TO SW-FIN-SRCFEED
040700*
040800     PERFORM 2110-LEER-COTIZACION
040900        THRU 2110-LEER-COTIZACION-EXIT
041000        UNTIL FIN-SRCFEED
041100*
041200     .
041300 2100-LEER-FUENTE-EXIT.
041400     EXIT.
041500******************************************************************
041600*                    2110-LEER-COTIZACION                        *
041700******************************************************************
041800 2110-LEER-COTIZACION.
041900*
042000     READ SRCFEED
042100         AT END
042200             SET FIN-SRCFEED TO TRUE
042300         NOT AT END
042400             IF  SF-API-SOURCE = TB-FUENTE-NOMBRE(WS-IX-FUENTE)
042500                 IF  WS-CT-COTIZ = ZEROS
042600                     IF  SF-FUENTE-DISPONIBLE
042700                         SET FUENTE-DISPONIBLE TO TRUE
042800                     ELSE
042900                         SET FUENTE-CAIDA      TO TRUE
043000                     END-IF
043100                 END-IF
043200                 IF  FUENTE-DISPONIBLE
043300                     ADD 1 TO WS-CT-COTIZ
043400                     MOVE SF-CURRENCY-CODE
043500                                 TO TB-COTIZ-MONEDA(WS-CT-COTIZ)
043600                     MOVE SF-QUOTED-RATE
043700                                 TO TB-COTIZ-TASA(WS-CT-COTIZ)
043800                 END-IF
043900             END-IF
044000     END-READ
044100*
044200     .
044300 2110-LEER-COTIZACION-EXIT.
044400     EXIT.
044500******************************************************************
044600*  2150-NORMALIZAR-EUR                                           *
044700*  CONVIERTE LA TABLA DE COTIZACIONES EN EUROS (FIXER-IO) A UNA  *
044800*  TABLA DE TASAS BASE USD. SI NO HAY COTIZACION USD, TODA LA    *
044900*  FUENTE QUEDA CAIDA (BUSINESS RULES - NORMALIZACION EUR-USD).  *
045000******************************************************************
045100 2150-NORMALIZAR-EUR.
045200*
045300     SET EUR-USD-ENCONTRADO TO FALSE
045400     MOVE ZEROS TO WS-EUR-A-USD
045500*
045600     PERFORM 2151-BUSCAR-ANCLA-USD
045700        THRU 2151-BUSCAR-ANCLA-USD-EXIT
045800        VARYING WS-IX-COTIZ FROM 1 BY 1
045900          UNTIL WS-IX-COTIZ > WS-CT-COTIZ
046000*
046100     IF  NOT EUR-USD-ENCONTRADO
046200         SET FUENTE-CAIDA TO TRUE
046300         GO TO 2150-NORMALIZAR-EUR-EXIT
046400     END-IF
046500*
046600     PERFORM 2152-CONVERTIR-A-USD
046700        THRU 2152-CONVERTIR-A-USD-EXIT
046800        VARYING WS-IX-COTIZ FROM 1 BY 1
046900          UNTIL WS-IX-COTIZ > WS-CT-COTIZ
047000*
047100     .
047200 2150-NORMALIZAR-EUR-EXIT.
047300     EXIT.
047400******************************************************************
047500*  2151-BUSCAR-ANCLA-USD                                         *
047600*  LOCALIZA LA COTIZACION USD-EN-EUROS QUE SIRVE DE ANCLA PARA   *
047700*  NORMALIZAR EL RESTO DE LA TABLA DE FIXER-IO.                  *
047800******************************************************************
047900 2151-BUSCAR-ANCLA-USD.
048000*
048100     IF  TB-COTIZ-MONEDA(WS-IX-COTIZ) = CT-MONEDA-USD
048200         IF  TB-COTIZ-TASA(WS-IX-COTIZ) > ZEROS
048300             MOVE TB-COTIZ-TASA(WS-IX-COTIZ) TO WS-EUR-A-USD
048400             SET EUR-USD-ENCONTRADO          TO TRUE
048500         END-IF
048600     END-IF
048700*
048800     .
048900 2151-BUSCAR-ANCLA-USD-EXIT.
049000     EXIT.
049100******************************************************************
049200*  2152-CONVERTIR-A-USD                                          *
049300******************************************************************
049400 2152-CONVERTIR-A-USD.
049500*
049600     IF  TB-COTIZ-MONEDA(WS-IX-COTIZ) NOT = CT-MONEDA-USD
049700         AND TB-COTIZ-TASA(WS-IX-COTIZ) > ZEROS
049800         ADD 1 TO WS-CT-TASAS
049900         MOVE TB-COTIZ-MONEDA(WS-IX-COTIZ)
050000                           TO TB-TASA-MONEDA(WS-CT-TASAS)
050100         COMPUTE TB-TASA-VALOR(WS-CT-TASAS) ROUNDED =
050200                 TB-COTIZ-TASA(WS-IX-COTIZ) / WS-EUR-A-USD
050300     END-IF
050400*
050500     .
050600 2152-CONVERTIR-A-USD-EXIT.
050700     EXIT.
050800******************************************************************
050900*                 2160-COPIAR-COTIZACIONES                       *
051000*  LAS FUENTES YA COTIZADAS EN USD PASAN DIRECTO A LA TABLA DE   *
051100*  TASAS, SIN NORMALIZAR.                                        *
051200******************************************************************
051300 2160-COPIAR-COTIZACIONES.
051400*
051500     PERFORM 2161-COPIAR-UNA-COTIZ
051600        THRU 2161-COPIAR-UNA-COTIZ-EXIT
051700        VARYING WS-IX-COTIZ FROM 1 BY 1
051800          UNTIL WS-IX-COTIZ > WS-CT-COTIZ
051900*
052000     .
052100 2160-COPIAR-COTIZACIONES-EXIT.
052200     EXIT.
052300******************************************************************
052400*                  2161-COPIAR-UNA-COTIZ                         *
052500******************************************************************
052600 2161-COPIAR-UNA-COTIZ.
052700*
052800     ADD 1 TO WS-CT-TASAS
052900     MOVE TB-COTIZ-MONEDA(WS-IX-COTIZ)
053000                       TO TB-TASA-MONEDA(WS-CT-TASAS)
053100     MOVE TB-COTIZ-TASA(WS-IX-COTIZ)
053200                       TO TB-TASA-VALOR(WS-CT-TASAS)
053300*
053400     .
053500 2161-COPIAR-UNA-COTIZ-EXIT.
053600     EXIT.
053700******************************************************************
053800*  2200-CALCULAR-PARES                                           *
053900*  PARA CADA PAR ACTIVO, CALCULA LA TASA CON LA FUENTE EN TURNO  *
054000*  (DIRECTA / INVERSA / CRUZADA) Y ESCRIBE RAWRATE.DAT.          *
054100******************************************************************
054200 2200-CALCULAR-PARES.
054300*
054400     PERFORM 2205-CALCULAR-UN-PAR
054500        THRU 2205-CALCULAR-UN-PAR-EXIT
054600        VARYING WS-IX-PAR FROM 1 BY 1
054700          UNTIL WS-IX-PAR > WS-CT-PARES-ACTIVOS
054800*
054900     .
055000 2200-CALCULAR-PARES-EXIT.
055100     EXIT.
055200******************************************************************
055300*  2205-CALCULAR-UN-PAR                                          *
055400******************************************************************
055500 2205-CALCULAR-UN-PAR.
055600*
055700     MOVE ZEROS  TO WS-TASA-INTERNA
055800     MOVE 'FAILED' TO RR-STATUS
055900*
056000     IF  FUENTE-DISPONIBLE
056100         PERFORM 2210-RESOLVER-TASA-PAR
056200            THRU 2210-RESOLVER-TASA-PAR-EXIT
056300     END-IF
056400*
056500     ADD 1 TO WS-CT-RAW-RATE-ID
056600     MOVE WS-CT-RAW-RATE-ID          TO RR-RAW-RATE-ID
056700     MOVE TB-PAR-ID(WS-IX-PAR)       TO RR-PAIR-ID
056800     MOVE TB-FUENTE-NOMBRE(WS-IX-FUENTE) TO RR-API-SOURCE
056900     COMPUTE RR-RATE ROUNDED = WS-TASA-INTERNA
057000*
057100     IF  RR-TASA-EXITOSA
057200         ADD 1 TO WS-CT-RAW-EXITOSAS
057300     ELSE
057400         ADD 1 TO WS-CT-RAW-FALLIDAS
057500         MOVE TB-PAR-BASE(WS-IX-PAR)   TO WS-PCC-BASE
057600         MOVE TB-PAR-TARGET(WS-IX-PAR) TO WS-PCC-TARGET
057700         DISPLAY 'V13C01Z - SIN TASA PARA EL PAR '
057800                 WS-PAR-CODE-CONSTR
057900                 ' FUENTE ' TB-FUENTE-ABREV(WS-IX-FUENTE)
058000     END-IF
058100*
058200     WRITE RAWRATE-REG
058300*
058400     .
058500 2205-CALCULAR-UN-PAR-EXIT.
058600     EXIT.
058700******************************************************************
058800*                 2210-RESOLVER-TASA-PAR                         *
058900******************************************************************
059000 2210-RESOLVER-TASA-PAR.
059100*
059200     IF  TB-PAR-BASE(WS-IX-PAR) = CT-MONEDA-USD
059300         PERFORM 2220-BUSCAR-TASA
059400            THRU 2220-BUSCAR-TASA-EXIT
059500         IF  TASA-ENCONTRADA
059600             SET RR-TASA-EXITOSA  TO TRUE
059700         END-IF
059800     ELSE
059900         IF  TB-PAR-TARGET(WS-IX-PAR) = CT-MONEDA-USD
060000             PERFORM 2230-BUSCAR-TASA-INVERSA
060100                THRU 2230-BUSCAR-TASA-INVERSA-EXIT
060200         ELSE
060300             PERFORM 2240-BUSCAR-TASA-CRUZADA
060400                THRU 2240-BUSCAR-TASA-CRUZADA-EXIT
060500         END-IF
060600     END-IF
060700*
060800     .
060900 2210-RESOLVER-TASA-PAR-EXIT.
061000     EXIT.
061100******************************************************************
061200*  2220-BUSCAR-TASA                                              *
061300*  PAR BASE=USD. BUSQUEDA DIRECTA rates[TARGET].                 *
061400******************************************************************
061500 2220-BUSCAR-TASA.
061600*
061700     MOVE 'N' TO SW-TASA-ENCONTRADA
061800*
061900     PERFORM 2221-COMPARAR-TASA-DIRECTA
062000        THRU 2221-COMPARAR-TASA-DIRECTA-EXIT
062100        VARYING WS-IX-BUSCA FROM 1 BY 1
062200          UNTIL WS-IX-BUSCA > WS-CT-TASAS
062300*
062400     .
062500 2220-BUSCAR-TASA-EXIT.
062600     EXIT.
062700******************************************************************
062800*  2221-COMPARAR-TASA-DIRECTA                                    *
062900******************************************************************
063000 2221-COMPARAR-TASA-DIRECTA.
063100*
063200     IF  TB-TASA-MONEDA(WS-IX-BUSCA) =
063300                             TB-PAR-TARGET(WS-IX-PAR)
063400         MOVE TB-TASA-VALOR(WS-IX-BUSCA) TO WS-TASA-INTERNA
063500         MOVE 'Y'                        TO SW-TASA-ENCONTRADA
063600     END-IF
063700*
063800     .
063900 2221-COMPARAR-TASA-DIRECTA-EXIT.
064000     EXIT.
064100******************************************************************
064200*  2230-BUSCAR-TASA-INVERSA                                      *
064300*  PAR TARGET=USD. pairRate = 1 / rates[BASE].                   *
064400******************************************************************
064500 2230-BUSCAR-TASA-INVERSA.
064600*
064700     MOVE 'N' TO SW-TASA-ENCONTRADA
064800*
064900     PERFORM 2231-COMPARAR-TASA-INVERSA
065000        THRU 2231-COMPARAR-TASA-INVERSA-EXIT
065100        VARYING WS-IX-BUSCA FROM 1 BY 1
065200          UNTIL WS-IX-BUSCA > WS-CT-TASAS
065300*
065400     .
065500 2230-BUSCAR-TASA-INVERSA-EXIT.
065600     EXIT.
065700******************************************************************
065800*  2231-COMPARAR-TASA-INVERSA                                    *
065900******************************************************************
066000 2231-COMPARAR-TASA-INVERSA.
066100*
066200     IF  TB-TASA-MONEDA(WS-IX-BUSCA) =
066300                             TB-PAR-BASE(WS-IX-PAR)
066400         IF  TB-TASA-VALOR(WS-IX-BUSCA) > ZEROS
066500             COMPUTE WS-TASA-INTERNA ROUNDED =
066600                     1 / TB-TASA-VALOR(WS-IX-BUSCA)
066700             MOVE 'Y'    TO SW-TASA-ENCONTRADA
066800             SET RR-TASA-EXITOSA TO TRUE
066900         END-IF
067000     END-IF
067100*
067200     .
067300 2231-COMPARAR-TASA-INVERSA-EXIT.
067400     EXIT.
067500******************************************************************
067600*  2240-BUSCAR-TASA-CRUZADA                                      *
067700*  NI BASE NI TARGET SON USD. pairRate = rates[TARGET]/rates[BASE]
067800******************************************************************
067900 2240-BUSCAR-TASA-CRUZADA.
068000*
068100     MOVE ZEROS TO WS-TASA-INTERNA
068200                    WS-EUR-A-USD
068300*
068400     PERFORM 2241-COMPARAR-TASA-CRUZADA
068500        THRU 2241-COMPARAR-TASA-CRUZADA-EXIT
068600        VARYING WS-IX-BUSCA FROM 1 BY 1
068700          UNTIL WS-IX-BUSCA > WS-CT-TASAS
068800*
068900     IF  WS-EUR-A-USD > ZEROS AND WS-TASA-INTERNA > ZEROS
069000         COMPUTE WS-TASA-INTERNA ROUNDED =
069100                 WS-TASA-INTERNA / WS-EUR-A-USD
069200         SET RR-TASA-EXITOSA TO TRUE
069300     ELSE
069400         MOVE ZEROS TO WS-TASA-INTERNA
069500     END-IF
069600*
069700     .
069800 2240-BUSCAR-TASA-CRUZADA-EXIT.
069900     EXIT.
070000******************************************************************
070100*  2241-COMPARAR-TASA-CRUZADA                                    *
070200******************************************************************
070300 2241-COMPARAR-TASA-CRUZADA.
070400*
070500     IF  TB-TASA-MONEDA(WS-IX-BUSCA) =
070600                             TB-PAR-BASE(WS-IX-PAR)
070700         MOVE TB-TASA-VALOR(WS-IX-BUSCA) TO WS-EUR-A-USD
070800     END-IF
070900     IF  TB-TASA-MONEDA(WS-IX-BUSCA) =
071000                             TB-PAR-TARGET(WS-IX-PAR)
071100         MOVE TB-TASA-VALOR(WS-IX-BUSCA) TO WS-TASA-INTERNA
071200     END-IF
071300*
071400     .
071500 2241-COMPARAR-TASA-CRUZADA-EXIT.
071600     EXIT.
071700******************************************************************
071800*                          6000-FIN                              *
071900******************************************************************
072000 6000-FIN.
072100*
072200     CLOSE CURRPAIR SRCFEED RAWRATE
072300*
072400     DISPLAY 'V13C01Z - TASAS CRUDAS POR FUENTE - FIN DE CORRIDA'
072500     DISPLAY 'V13C01Z - PARES ACTIVOS PROCESADOS  : '
072600                                              WS-CT-PARES-ACTIVOS
072700     DISPLAY 'V13C01Z - RAWRATE FILAS EXITOSAS    : '
072800                                              WS-CT-RAW-EXITOSAS
072900     DISPLAY 'V13C01Z - RAWRATE FILAS FALLIDAS    : '
073000                                              WS-CT-RAW-FALLIDAS
073100*
073200     .
073300 6000-FIN-EXIT.
073400     EXIT.
