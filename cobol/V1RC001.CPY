000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V1RC001                                             *
000400*                                                                *
000500*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO CURRPAIR.DAT (PARES DE       *
000800*               MONEDA NEGOCIABLES). UN REGISTRO POR PAR.        *
000900*               NO TIENE ACCESO INDEXADO NATIVO; LOS PROGRAMAS   *
001000*               QUE LO USAN LO CARGAN COMPLETO EN WS-TABLA-PARES *
001100*               Y LO BUSCAN POR SUBINDICE (VER MANUAL DE         *
001200*               OPERACIONES V13)                                *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*   FECHA     AUTOR     DESCRIPCION                              *
001600*  --------   -------   --------------------------------------- *
001700*  15/02/09   R.SOTO    CREACION DEL COPYBOOK                    *
001800******************************************************************
001900 01  CP-REGISTRO-PAR.
002000     05  CP-PAIR-ID              PIC 9(09).
002100     05  CP-BASE-CURRENCY        PIC X(03).
002200     05  CP-TARGET-CURRENCY      PIC X(03).
002300     05  CP-PAIR-CODE            PIC X(07).
002400     05  CP-PAIR-CODE-R REDEFINES CP-PAIR-CODE.
002500         10  CP-PC-BASE          PIC X(03).
002600         10  CP-PC-TARGET        PIC X(03).
002700         10  FILLER              PIC X(01).
002800     05  CP-IS-ACTIVE            PIC X(01).
002900         88  CP-PAR-ACTIVO                 VALUE 'Y'.
003000         88  CP-PAR-INACTIVO               VALUE 'N'.
003100     05  CP-MARKUP-IND           PIC X(01).
003200         88  CP-MARKUP-PROPIO               VALUE 'Y'.
003300         88  CP-MARKUP-POR-DEFECTO          VALUE 'N'.
003400     05  CP-CUSTOM-MARKUP        PIC S9(01)V9(04)
003500                                 SIGN LEADING SEPARATE CHARACTER.
