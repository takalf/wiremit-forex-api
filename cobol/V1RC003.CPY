000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V1RC003                                             *
000400*                                                                *
000500*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO FOREXOUT.DAT (TASA FINAL     *
000800*               AGREGADA CON RECARGO, UNA POR PAR POR CORRIDA).  *
000900*               ESTE ES EL REGISTRO QUE CONSULTAN LOS DEMAS      *
001000*               PROCESOS DEL SISTEMA (COTIZACION, HISTORICO).    *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   FECHA     AUTOR     DESCRIPCION                              *
001400*  --------   -------   --------------------------------------- *
001500*  16/02/09   R.SOTO    CREACION DEL COPYBOOK                    *
001600******************************************************************
001700 01  FR-REGISTRO-TASA-FINAL.
001800     05  FR-FOREX-RATE-ID        PIC 9(09).
001900     05  FR-PAIR-ID              PIC 9(09).
002000     05  FR-AVERAGE-RATE         PIC S9(06)V9(06)
002100                                 SIGN LEADING SEPARATE CHARACTER.
002200     05  FR-FINAL-RATE           PIC S9(06)V9(06)
002300                                 SIGN LEADING SEPARATE CHARACTER.
002400     05  FR-MARKUP-APPLIED       PIC S9(01)V9(04)
002500                                 SIGN LEADING SEPARATE CHARACTER.
002600     05  FR-SOURCES-COUNT        PIC 9(02).
002700     05  FILLER                  PIC X(01).
