000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: V1RC006                                             *
000400*                                                                *
000500*  APLICACION: V13 - AGREGACION DE TASAS DE CAMBIO               *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO PAIRLKUP.DAT. SOLICITUD DE   *
000800*               VALIDACION DE UN CODIGO DE PAR (O DE UN LIMITE   *
000900*               DE HISTORICO) ANTES DE QUE EL PASO SIGUIENTE     *
001000*               DEL BATCH LO UTILICE.                            *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   FECHA     AUTOR     DESCRIPCION                              *
001400*  --------   -------   --------------------------------------- *
001500*  18/02/09   R.SOTO    CREACION DEL COPYBOOK                    *
001600******************************************************************
001700 01  PL-REGISTRO-SOLICITUD.
001800     05  PL-PAIR-CODE            PIC X(07).
001900     05  PL-HIST-LIMIT           PIC 9(03).
002000     05  FILLER                  PIC X(01).
